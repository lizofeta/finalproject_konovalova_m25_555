000100******************************************************************
000200*                                                                *
000300*    (c) 1987,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) copybook/RPTLINE.cpy  $Revision: 1.6 $"       *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   RPTLINE  -  230-COLUMN PRINT LINE (RPTFILE)                 *
001100*                                                                *
001200*   ONE RAW 230-BYTE WORK AREA, REDEFINED FOUR WAYS FOR THE      *
001300*   HEADER, THE PER-TRANSACTION DETAIL LINE, THE PORTFOLIO       *
001400*   DETAIL/TOTAL LINES AND THE TRAILER CONTROL-TOTAL LINE.       *
001500*   BUILD THE REDEFINITION THAT MATCHES THE LINE YOU WANT, THEN  *
001600*   WRITE RPT-LINE - NEVER WRITE A REDEFINITION DIRECTLY.        *
001700*                                                                *
001800*   NOTE ON THE 230-BYTE WIDTH - THE DESK'S OWN PRINT SPEC CALLS *
001900*   FOR A 133-COLUMN FORM, AND THIS LINE RAN THAT WIDTH FOR      *
002000*   YEARS.  03/08/14 (VTH-268) WIDENED RPD-OUTCOME TO CARRY THE  *
002100*   FULL OLD/NEW BALANCE PAIR FOR BOTH WALLETS PLUS THE COST OR  *
002200*   PROCEEDS ON ONE LINE (PER P-2) - THAT WILL NOT FIT IN 85     *
002300*   BYTES AT USEFUL PRECISION, SO THIS IS A DELIBERATE, REVIEWED *
002400*   DEPARTURE FROM THE 133-BYTE FORM, NOT AN OVERSIGHT.  04/02/11*
002500*   (VTH-269) BROUGHT THE FD IN TRNPROC/RATEUPD INTO LINE WITH   *
002600*   THIS COPYBOOK - THE RECORD CLAUSE HAD BEEN LEFT AT 133 SINCE *
002700*   VTH-268 AND NEVER CAUGHT UP, SO RPTFILE WAS SILENTLY BEING   *
002800*   TRUNCATED AT THE FD BOUNDARY.  SEE BOTH FD'S FOR THE SAME    *
002900*   NOTE.                                                        *
003000*                                                                *
003100*   MAINTENANCE                                                  *
003200*   89/06/02 DWM  ORIGINAL HEADER/DETAIL LAYOUT                  *
003300*   91/09/04 SOK  ADDED PORTFOLIO DETAIL/TOTAL REDEFINITION      *
003400*   93/04/19 SOK  ADDED TRAILER CONTROL-TOTAL REDEFINITION       *
003500*   98/11/20 PRY  Y2K REVIEW - RPH-RUNDATE NOW CCYY-MM-DD        *
003600*   03/08/14 VTH  WIDENED DETAIL LINE (WAS 133) - OUTCOME TEXT   *
003700*                 NOW CARRIES FULL AMOUNTS/RATES, SEE VTH-268    *
003800*   04/02/11 VTH  NOTED THE 133-BYTE DEVIATION ABOVE AS REVIEWED *
003900*                 AND INTENTIONAL - FD'S BROUGHT IN LINE, VTH-269*
004000******************************************************************
004100 01  RPT-LINE                     PIC X(230).
004200*
004300 01  RPT-HEADER-LINE REDEFINES RPT-LINE.
004400     05  FILLER                   PIC X(2).
004500     05  RPH-JOBNAME              PIC X(30).
004600     05  FILLER                   PIC X(5).
004700     05  RPH-LABEL                PIC X(10) VALUE 'RUN DATE:'.
004800     05  RPH-RUNDATE              PIC X(10).
004900     05  FILLER                   PIC X(173).
005000*
005100 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.
005200     05  RPD-SEQ                  PIC 9(6).
005300     05  FILLER                   PIC X(2).
005400     05  RPD-COMMAND              PIC X(10).
005500     05  FILLER                   PIC X(2).
005600     05  RPD-USER                 PIC X(20).
005700     05  FILLER                   PIC X(2).
005800     05  RPD-OUTCOME              PIC X(180).
005900     05  FILLER                   PIC X(8).
006000*
006100 01  RPT-PORT-LINE REDEFINES RPT-LINE.
006200     05  FILLER                   PIC X(2).
006300     05  RPP-CODE                 PIC X(5).
006400     05  FILLER                   PIC X(3).
006500     05  RPP-NATIVE               PIC -9(9).99.
006600     05  FILLER                   PIC X(4) VALUE ' -> '.
006700     05  RPP-BASE                 PIC X(5).
006800     05  FILLER                   PIC X(3).
006900     05  RPP-CONVERTED            PIC -9(9).99.
007000     05  FILLER                   PIC X(182).
007100*
007200 01  RPT-TOTAL-LINE REDEFINES RPT-LINE.
007300     05  FILLER                   PIC X(2).
007400     05  RPT-TOTAL-LABEL          PIC X(5) VALUE 'TOTAL'.
007500     05  FILLER                   PIC X(3).
007600     05  RPT-TOTAL-AMOUNT         PIC -9(9).99.
007700     05  FILLER                   PIC X(2).
007800     05  RPT-TOTAL-BASE           PIC X(5).
007900     05  FILLER                   PIC X(200).
008000*
008100 01  RPT-TRAILER-LINE REDEFINES RPT-LINE.
008200     05  FILLER                   PIC X(2).
008300     05  RPT-TR-LABEL             PIC X(30).
008400     05  FILLER                   PIC X(3).
008500     05  RPT-TR-COUNT             PIC ZZZ,ZZ9.
008600     05  FILLER                   PIC X(188).
