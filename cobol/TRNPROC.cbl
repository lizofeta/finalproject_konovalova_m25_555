000100******************************************************************
000200*                                                                *
000300*    (c) 1989,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) batch/TRNPROC.cbl  $Revision: 1.9 $"          *
000700*                                                                *
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  TRNPROC.
001100 AUTHOR.  D W MYERS.
001200 INSTALLATION.  VALUTATRADE HUB DATA PROCESSING - DATA CENTER.
001300 DATE-WRITTEN.  03/11/89.
001400 DATE-COMPILED.
001500 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE - INTERNAL USE ONLY.
001600******************************************************************
001700*                                                                *
001800*   TRNPROC  -  CURRENCY HUB TRANSACTION PROCESSOR (MAIN BATCH)  *
001900*                                                                *
002000*   READS ONE TRANSACTION RECORD PER TRADE DESK COMMAND          *
002100*   (REGISTER, LOGIN, BUYUSD, BUY, SELL, SHOWPORT, GETRATE),     *
002200*   APPLIES THE USER/PORTFOLIO RULES AND WRITES ONE REPORT       *
002300*   LINE PER OUTCOME.  REPLACES THE OLD ON-LINE TRADE DESK       *
002400*   PROMPT LOOP - THE SAME VERBS, NOW DRIVEN FROM A FILE.        *
002500*                                                                *
002600*   MAINTENANCE                                                  *
002700*   03/11/89  DWM  ORIGINAL - REPLACES ON-LINE TRADE DESK LOOP   *
002800*                   WITH TRANSFILE BATCH INPUT.  REGISTER,       *
002900*                   LOGIN, BUYUSD ONLY IN THIS RELEASE.          *
003000*   11/02/89  DWM  ADDED BUY/SELL AGAINST REGISTRY CURRENCIES    *
003100*   09/04/91  SOK  OPENED BUY/SELL TO CRYPTO ROWS (BTC, ETH)     *
003200*                   PER REQ VTH-118 - RATE TABLE NOW CARRIES     *
003300*                   ANY DIRECTED PAIR, NOT JUST FIAT VS USD      *
003400*   04/19/93  SOK  ADDED GETRATE W/ TTL FRESHNESS CHECK AND      *
003500*                   FALLBACK SNAPSHOT REFRESH PER VTH-151        *
003600*   07/30/96  RPB  ADDED SHOWPORT PORTFOLIO VALUATION REPORT     *
003700*   11/20/98  PRY  Y2K REMEDIATION - USR-REG-DATE, RTE-UPDATED   *
003800*                   WIDENED TO CCYY-MM-DD, JOB CLOCK NOW USES    *
003900*                   CENTURY WINDOW OVER 2-DIGIT ACCEPT FROM DATE *
004000*   02/11/99  PRY  ADDED PER-ERROR-CLASS CONTROL TOTALS TO THE   *
004100*                   TRAILER - OPERATIONS WANTED FAILURE COUNTS   *
004200*                   BROKEN OUT, NOT JUST A SINGLE REJECT TOTAL   *
004300*   06/14/01  LXF  TRAILER REDESIGNED FOR PER-COMMAND COUNTS     *
004400*   05/30/03  LXF  VTH-244 - COMMENT CLEANUP, NO LOGIC CHANGE    *
004500*   09/02/03  LXF  CORRECTED GETRATE FRESHNESS TEST - WAS        *
004600*                   REFRESHING ON FRESH AND SERVING STALE,       *
004700*                   BACKWARDS FROM THE DESK'S OWN RULE (VTH-256) *
004800*   02/18/04  LXF  VTH-261 - GETRATE NOW FALLS BACK TO THE       *
004900*                   REVERSE PAIR LIKE BUY/SELL ALREADY DO -      *
005000*                   DESK WAS REPORTING RATE-UNAVAILABLE ON A     *
005100*                   QUOTE THAT WAS ON FILE IN THE OTHER DIRECTION*
005200*   02/18/04  LXF  VTH-261 - REGISTER/LOGIN PASSWORD MOVED OFF   *
005300*                   TXN-CURRENCY ONTO ITS OWN TXN-PASSWORD FIELD *
005400*                   (SEE TXNREC.CPY) - 300-SECOND RATE TTL PULLED*
005500*                   OUT OF 7400 INTO WS-RATE-TTL-SECONDS 77-LEVEL*
005600*   04/02/11  VTH  VTH-269 - FD RPTFILE RECORD CLAUSE WAS STILL  *
005700*                   133 FROM BEFORE VTH-268 WIDENED RPD-OUTCOME  *
005800*                   TO 180 - FD NOW MATCHES RPTLINE.CPY (230),   *
005900*                   SEE THE COPYBOOK FOR WHY 133 WON'T HOLD A    *
006000*                   FULL OLD/NEW BALANCE PAIR PLUS COST - ALSO   *
006100*                   REPLACED 2050'S PASSWORD HASH - THE OLD ONE  *
006200*                   JUST STRUNG THE PLAINTEXT PASSWORD AND SALT  *
006300*                   TOGETHER, SO USR-HASH WAS NOT ONE-WAY AT ALL *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  USL-486.
006800 OBJECT-COMPUTER.  USL-486.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON STATUS IS VTH-SUPPRESS-DETAIL
007200            OFF STATUS IS VTH-SHOW-DETAIL
007300     CLASS VTH-ALPHABETIC IS "A" THRU "Z".
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT TRANSFILE ASSIGN TO TRANSFILE
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-TRANSFILE-STAT-1
008000                       WS-TRANSFILE-STAT-2.
008100     SELECT USERFILE ASSIGN TO USERFILE
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-USERFILE-STAT-1
008400                       WS-USERFILE-STAT-2.
008500     SELECT WALLETFILE ASSIGN TO WALLETFILE
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WS-WALLETFILE-STAT-1
008800                       WS-WALLETFILE-STAT-2.
008900     SELECT RATEFILE ASSIGN TO RATEFILE
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WS-RATEFILE-STAT-1
009200                       WS-RATEFILE-STAT-2.
009300     SELECT RPTFILE ASSIGN TO RPTFILE
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS WS-RPTFILE-STAT-1
009600                       WS-RPTFILE-STAT-2.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  TRANSFILE; RECORD 60.
010200 01  TRANSACTION-RECORD.
010300     COPY TXNREC.
010400*
010500 FD  USERFILE; RECORD 120.
010600 01  USER-FILE-RECORD.
010700     COPY USRREC.
010800*
010900 FD  WALLETFILE; RECORD 40.
011000 01  WALLET-FILE-RECORD.
011100     COPY WALREC.
011200*
011300 FD  RATEFILE; RECORD 60.
011400 01  RATE-FILE-RECORD.
011500     COPY RATREC.
011600*
011700* RECORD 230, NOT THE DESK'S USUAL 133 - MATCHES RPD-OUTCOME AT *
011800* 180 BYTES PER RPTLINE.CPY.  VTH-269 - THIS HAD BEEN LEFT AT    *
011900* 133 SINCE VTH-268 WIDENED THE COPYBOOK AND WAS SILENTLY        *
012000* TRUNCATING EVERY DETAIL LINE AT COLUMN 133.                    *
012100 FD  RPTFILE; RECORD 230.
012200 COPY RPTLINE.
012300*
012400 WORKING-STORAGE SECTION.
012500******************************************************************
012600* P-6 GETRATE FRESHNESS WINDOW (VTH-261) - CHANGE HERE, NOT AT   *
012700* 7400, IF THE DESK EVER MOVES OFF A 5-MINUTE CACHE.             *
012800******************************************************************
012900 77  WS-RATE-TTL-SECONDS          PIC S9(5) COMP-5 VALUE 300.
013000******************************************************************
013100* END-OF-FILE AND RUN SWITCHES                                   *
013200******************************************************************
013300 01  WS-SWITCHES.
013400     05  WS-TRANSFILE-EOF-SW      PIC X VALUE 'N'.
013500         88  TRANSFILE-EOF            VALUE 'Y'.
013600     05  WS-USERFILE-EOF-SW       PIC X VALUE 'N'.
013700         88  USERFILE-EOF              VALUE 'Y'.
013800     05  WS-WALLETFILE-EOF-SW     PIC X VALUE 'N'.
013900         88  WALLETFILE-EOF            VALUE 'Y'.
014000     05  WS-RATEFILE-EOF-SW       PIC X VALUE 'N'.
014100         88  RATEFILE-EOF              VALUE 'Y'.
014200     05  WS-FOUND-SW              PIC X VALUE 'N'.
014300         88  WS-ROW-FOUND              VALUE 'Y'.
014400         88  WS-ROW-NOT-FOUND          VALUE 'N'.
014500     05  WS-WITHDRAW-SW           PIC X VALUE 'Y'.
014600         88  WS-WITHDRAW-OK            VALUE 'Y'.
014700         88  WS-WITHDRAW-SHORT         VALUE 'N'.
014800     05  FILLER                   PIC X(10).
014900******************************************************************
015000* FILE STATUS AREAS - ONE STATUS-1/STATUS-2 PAIR PER FILE        *
015100******************************************************************
015200 01  WS-TRANSFILE-STATUS.
015300     05  WS-TRANSFILE-STAT-1      PIC X.
015400     05  WS-TRANSFILE-STAT-2      PIC X.
015500     05  FILLER                   PIC X(4).
015600 01  WS-USERFILE-STATUS.
015700     05  WS-USERFILE-STAT-1       PIC X.
015800     05  WS-USERFILE-STAT-2       PIC X.
015900     05  FILLER                   PIC X(4).
016000 01  WS-WALLETFILE-STATUS.
016100     05  WS-WALLETFILE-STAT-1     PIC X.
016200     05  WS-WALLETFILE-STAT-2     PIC X.
016300     05  FILLER                   PIC X(4).
016400 01  WS-RATEFILE-STATUS.
016500     05  WS-RATEFILE-STAT-1       PIC X.
016600     05  WS-RATEFILE-STAT-2       PIC X.
016700     05  FILLER                   PIC X(4).
016800 01  WS-RPTFILE-STATUS.
016900     05  WS-RPTFILE-STAT-1        PIC X.
017000     05  WS-RPTFILE-STAT-2        PIC X.
017100     05  FILLER                   PIC X(4).
017200******************************************************************
017300* CURRENCY REGISTRY - LOADED ONCE BY 0150-LOAD-CURRENCY-REGISTRY *
017400******************************************************************
017500 01  WS-CURRENCY-REGISTRY-TABLE.
017600     COPY CURTAB.
017700     05  FILLER                   PIC X(5).
017800******************************************************************
017900* USER MASTER TABLE - LOADED FROM USERFILE, REWRITTEN AT END     *
018000******************************************************************
018100 01  WS-USER-TABLE.
018200     05  WS-USR-COUNT             PIC 9(4) COMP-5 VALUE ZERO.
018300     05  WS-USR-ENTRY OCCURS 500 TIMES
018400             INDEXED BY WS-USR-IDX.
018500         COPY USRREC REPLACING ==05== BY ==10==,
018600                               ==10== BY ==15==.
018700     05  FILLER                   PIC X(5).
018800******************************************************************
018900* WALLET TABLE - LOADED FROM WALLETFILE, REWRITTEN AT END        *
019000******************************************************************
019100 01  WS-WALLET-TABLE.
019200     05  WS-WAL-COUNT             PIC 9(4) COMP-5 VALUE ZERO.
019300     05  WS-WAL-ENTRY OCCURS 2000 TIMES
019400             INDEXED BY WS-WAL-IDX.
019500         COPY WALREC REPLACING ==05== BY ==10==.
019600     05  FILLER                   PIC X(5).
019700******************************************************************
019800* RATE TABLE - LOADED FROM RATEFILE, NOT REWRITTEN (SEE VTH-151: *
019900* ONLY RATEUPD OWNS THE RATEFILE SNAPSHOT.  A REFRESH DONE HERE  *
020000* BY GETRATE LIVES FOR THE REST OF THIS RUN ONLY.)               *
020100******************************************************************
020200 01  WS-RATE-TABLE.
020300     05  WS-RTE-COUNT             PIC 9(3) COMP-5 VALUE ZERO.
020400     05  WS-RTE-ENTRY OCCURS 100 TIMES
020500             INDEXED BY WS-RTE-IDX.
020600         COPY RATREC REPLACING ==05== BY ==10==,
020700                               ==10== BY ==15==.
020800     05  FILLER                   PIC X(5).
020900******************************************************************
021000* JOB CLOCK - ONE TIMESTAMP STAMPED AT JOB START, USED FOR EVERY *
021100* REGISTRATION DATE, RATE UPSERT AND FRESHNESS TEST THIS RUN     *
021200******************************************************************
021300 01  WS-JOB-CLOCK.
021400     05  WS-SYS-DATE-YYMMDD       PIC 9(6).
021500     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-YYMMDD.
021600         10  WS-SYS-YY                PIC 9(2).
021700         10  WS-SYS-MM                PIC 9(2).
021800         10  WS-SYS-DD                PIC 9(2).
021900     05  WS-SYS-TIME-HHMMSSCC     PIC 9(8).
022000     05  WS-SYS-TIME-R REDEFINES WS-SYS-TIME-HHMMSSCC.
022100         10  WS-SYS-HH                PIC 9(2).
022200         10  WS-SYS-MN                PIC 9(2).
022300         10  WS-SYS-SS                PIC 9(2).
022400         10  WS-SYS-CC                PIC 9(2).
022500     05  WS-JOB-CCYY              PIC 9(4).
022600     05  WS-JOB-SECONDS-OF-DAY    PIC 9(5) COMP-5 VALUE ZERO.
022700     05  WS-JOB-TIMESTAMP.
022800         10  WS-JOB-TS-CCYY           PIC 9(4).
022900         10  FILLER                   PIC X VALUE '-'.
023000         10  WS-JOB-TS-MM             PIC 9(2).
023100         10  FILLER                   PIC X VALUE '-'.
023200         10  WS-JOB-TS-DD             PIC 9(2).
023300         10  FILLER                   PIC X VALUE SPACE.
023400         10  WS-JOB-TS-HH             PIC 9(2).
023500         10  FILLER                   PIC X VALUE ':'.
023600         10  WS-JOB-TS-MN             PIC 9(2).
023700         10  FILLER                   PIC X VALUE ':'.
023800         10  WS-JOB-TS-SS             PIC 9(2).
023900     05  FILLER                   PIC X(8).
024000******************************************************************
024100* RATE TABLE SEARCH KEY - REDEFINED REVERSED FOR THE R-1 INVERSE *
024200* FALLBACK SEARCH (SHARES STORAGE, NO EXTRA MOVE NEEDED)         *
024300******************************************************************
024400 01  WS-RATE-KEY-AREA.
024500     05  WS-RATE-KEY.
024600         10  WS-RATE-KEY-FROM         PIC X(5).
024700         10  WS-RATE-KEY-TO           PIC X(5).
024800     05  WS-RATE-KEY-REV REDEFINES WS-RATE-KEY.
024900         10  WS-RATE-KEY-REV-TO       PIC X(5).
025000         10  WS-RATE-KEY-REV-FROM     PIC X(5).
025100     05  FILLER                   PIC X(8).
025200******************************************************************
025300* SESSION STATE - CURRENT LOGGED-IN USER, 0 = NONE               *
025400******************************************************************
025500 01  WS-SESSION-AREA.
025600     05  WS-LOGGED-IN-USER-ID     PIC 9(5) COMP-5 VALUE ZERO.
025700     05  WS-LOGGED-IN-USERNAME    PIC X(20) VALUE SPACES.
025800     05  FILLER                   PIC X(10).
025900******************************************************************
026000* CONTROL TOTALS FOR THE TRAILER                                 *
026100******************************************************************
026200 01  WS-CONTROL-TOTALS.
026300     05  WS-TXN-READ-COUNT        PIC 9(7) COMP-5 VALUE ZERO.
026400     05  WS-TXN-SUCCESS-COUNT     PIC 9(7) COMP-5 VALUE ZERO.
026500     05  WS-TXN-FAILED-COUNT      PIC 9(7) COMP-5 VALUE ZERO.
026600     05  WS-CNT-REGISTER          PIC 9(7) COMP-5 VALUE ZERO.
026700     05  WS-CNT-LOGIN             PIC 9(7) COMP-5 VALUE ZERO.
026800     05  WS-CNT-BUYUSD            PIC 9(7) COMP-5 VALUE ZERO.
026900     05  WS-CNT-BUY               PIC 9(7) COMP-5 VALUE ZERO.
027000     05  WS-CNT-SELL              PIC 9(7) COMP-5 VALUE ZERO.
027100     05  WS-CNT-SHOWPORT          PIC 9(7) COMP-5 VALUE ZERO.
027200     05  WS-CNT-GETRATE           PIC 9(7) COMP-5 VALUE ZERO.
027300     05  WS-ERR-CNT-CCY-NF        PIC 9(7) COMP-5 VALUE ZERO.
027400     05  WS-ERR-CNT-FUNDS         PIC 9(7) COMP-5 VALUE ZERO.
027500     05  WS-ERR-CNT-USR-NF        PIC 9(7) COMP-5 VALUE ZERO.
027600     05  WS-ERR-CNT-DUPNAME       PIC 9(7) COMP-5 VALUE ZERO.
027700     05  WS-ERR-CNT-SHORTPW       PIC 9(7) COMP-5 VALUE ZERO.
027800     05  WS-ERR-CNT-BADPW         PIC 9(7) COMP-5 VALUE ZERO.
027900     05  WS-ERR-CNT-NOLOGIN       PIC 9(7) COMP-5 VALUE ZERO.
028000     05  WS-ERR-CNT-NORATE        PIC 9(7) COMP-5 VALUE ZERO.
028100     05  WS-ERR-CNT-BADAMT        PIC 9(7) COMP-5 VALUE ZERO.
028200     05  WS-ERR-CNT-BADCMD        PIC 9(7) COMP-5 VALUE ZERO.
028300     05  FILLER                   PIC X(10).
028400******************************************************************
028500* CURRENT TRANSACTION OUTCOME                                    *
028600******************************************************************
028700 01  WS-ERROR-AREA.
028800     05  WS-ERROR-CLASS           PIC X(20) VALUE SPACES.
028900         88  ERR-NONE                 VALUE SPACES.
029000         88  ERR-CURRENCY-NOT-FOUND   VALUE 'CURRENCY-NOT-FOUND'.
029100         88  ERR-INSUFFICIENT-FUNDS   VALUE 'INSUFFICIENT-FUNDS'.
029200         88  ERR-USER-NOT-FOUND       VALUE 'USER-NOT-FOUND'.
029300         88  ERR-USERNAME-TAKEN       VALUE 'USERNAME-TAKEN'.
029400         88  ERR-SHORT-PASSWORD       VALUE 'SHORT-PASSWORD'.
029500         88  ERR-WRONG-PASSWORD       VALUE 'WRONG-PASSWORD'.
029600         88  ERR-NOT-LOGGED-IN        VALUE 'NOT-LOGGED-IN'.
029700         88  ERR-RATE-UNAVAILABLE     VALUE 'RATE-UNAVAILABLE'.
029800         88  ERR-INVALID-AMOUNT       VALUE 'INVALID-AMOUNT'.
029900         88  ERR-INVALID-COMMAND      VALUE 'INVALID-COMMAND'.
030000     05  WS-OUTCOME-TEXT          PIC X(150) VALUE SPACES.
030100     05  FILLER                   PIC X(10).
030200******************************************************************
030300* GENERAL WORK FIELDS                                            *
030400******************************************************************
030500 01  WS-WORK-FIELDS.
030600     05  WS-SUB1                  PIC 9(4) COMP-5 VALUE ZERO.
030700     05  WS-SUB2                  PIC 9(4) COMP-5 VALUE ZERO.
030800     05  WS-SUB3                  PIC 9(4) COMP-5 VALUE ZERO.
030900     05  WS-SEQ-NO                PIC 9(6) COMP-5 VALUE ZERO.
031000     05  WS-NEXT-USER-ID          PIC 9(5) COMP-5 VALUE ZERO.
031100     05  WS-RATE-VALUE            PIC 9(7)V9(6) VALUE ZERO.
031200     05  WS-INVERSE-RATE          PIC 9(7)V9(6) VALUE ZERO.
031300     05  WS-RATE-WAS-FOUND-SW     PIC X VALUE 'N'.
031400         88  WS-RATE-FOUND            VALUE 'Y'.
031500     05  WS-RATE-STALE-SW         PIC X VALUE 'N'.
031600         88  WS-RATE-IS-STALE         VALUE 'Y'.
031700         88  WS-RATE-IS-FRESH         VALUE 'N'.
031800     05  WS-BASE-CODE             PIC X(5) VALUE SPACES.
031900     05  WS-LOOKUP-CODE           PIC X(5) VALUE SPACES.
032000     05  WS-FOUND-CUR-IDX         PIC 9(4) COMP-5 VALUE ZERO.
032100     05  WS-OLD-BALANCE           PIC S9(11)V9(4) VALUE ZERO.
032200     05  WS-NEW-BALANCE           PIC S9(11)V9(4) VALUE ZERO.
032300     05  WS-OTHER-OLD-BALANCE     PIC S9(11)V9(4) VALUE ZERO.
032400     05  WS-OTHER-NEW-BALANCE     PIC S9(11)V9(4) VALUE ZERO.
032500     05  WS-COST-OR-PROCEEDS      PIC S9(11)V9(4) VALUE ZERO.
032600     05  WS-CONVERTED-AMOUNT      PIC S9(11)V9(4) VALUE ZERO.
032700     05  WS-PORT-TOTAL            PIC S9(11)V9(4) VALUE ZERO.
032800     05  WS-LAST-CODE-PRINTED     PIC X(5) VALUE SPACES.
032900     05  WS-NEXT-CODE-TO-PRINT    PIC X(5) VALUE HIGH-VALUES.
033000     05  WS-PASSWORD-ENTERED      PIC X(4) VALUE SPACES.
033100     05  WS-PASSWORD-LEN          PIC 9(2) COMP-5 VALUE ZERO.
033200     05  WS-HASH-SEED             PIC 9(4) COMP-5 VALUE ZERO.
033300     05  WS-SALT-DIGITS           PIC 9(4) VALUE ZERO.
033400     05  WS-NEW-SALT              PIC X(16) VALUE SPACES.
033500     05  WS-COMPUTED-HASH         PIC X(64) VALUE SPACES.
033600     05  WS-LOOKUP-NAME           PIC X(20) VALUE SPACES.
033700     05  WS-XFER-AMOUNT           PIC S9(11)V9(4) VALUE ZERO.
033800     05  WS-UPSERT-RATE           PIC 9(7)V9(6) VALUE ZERO.
033900     05  WS-RATE-SECONDS-OF-DAY   PIC 9(5) COMP-5 VALUE ZERO.
034000     05  WS-DETAIL-TEXT           PIC X(85) VALUE SPACES.
034100     05  FILLER                   PIC X(10).
034200******************************************************************
034300* EDITED FIELDS FOR THE OUTCOME-TEXT REPORT LINES (VTH-268) -    *
034400* WS-OUTCOME-TEXT IS STRUNG TOGETHER FROM THESE, NOT FROM THE    *
034500* RAW V9(4)/V9(6) WORKING FIELDS DIRECTLY - A STRUNG V-FIELD HAS *
034600* NO DECIMAL POINT CHARACTER, SO THE REPORT WOULD SHOW AN        *
034700* UNBROKEN RUN OF DIGITS.  USD TO 2 DP, CURRENCY/CRYPTO QTY TO   *
034800* 4 DP, RATE AND INVERSE RATE TO 6 DP, PER P-2/P-3/P-4/P-6.      *
034900******************************************************************
035000 01  WS-RPT-EDIT-FIELDS.
035100     05  WS-ED-QTY                PIC -9(11).9999.
035200     05  WS-ED-USD-AMT            PIC -9(11).99.
035300     05  WS-ED-USD-OLD            PIC -9(11).99.
035400     05  WS-ED-USD-NEW            PIC -9(11).99.
035500     05  WS-ED-CCY-OLD            PIC -9(11).9999.
035600     05  WS-ED-CCY-NEW            PIC -9(11).9999.
035700     05  WS-ED-RATE               PIC -9(7).999999.
035800     05  WS-ED-INV-RATE           PIC -9(7).999999.
035900     05  FILLER                   PIC X(10).
036000******************************************************************
036100* 2050'S FOLD TABLE (VTH-269) - ONE CHARACTER POSITION AT A TIME,*
036200* 2050 LOOKS UP EACH PASSWORD AND SALT CHARACTER HERE AND FOLDS  *
036300* THE TWO LOOKUP VALUES TOGETHER WITH THE OUTPUT POSITION SO THE *
036400* STORED DIGEST BYTE NO LONGER MATCHES ANY INPUT BYTE - REPLACES *
036500* THE OLD STRAIGHT STRING-TOGETHER, WHICH LEFT THE PLAINTEXT     *
036600* PASSWORD SITTING IN THE CLEAR INSIDE USR-HASH.                 *
036700******************************************************************
036800 01  WS-HASH-WORK-AREA.
036900     05  WS-HSH-ALPHA-CHARS       PIC X(36) VALUE
037000         '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037100     05  WS-HSH-ALPHA-TABLE REDEFINES WS-HSH-ALPHA-CHARS.
037200         10  WS-HSH-ALPHA-ENTRY   PIC X OCCURS 36 TIMES
037300                 INDEXED BY WS-HSH-A-IDX.
037400     05  WS-HSH-PW-FOLD           PIC 9(2) COMP-5
037500                 OCCURS 4 TIMES VALUE ZERO.
037600     05  WS-HSH-SALT-FOLD         PIC 9(2) COMP-5
037700                 OCCURS 16 TIMES VALUE ZERO.
037800     05  WS-HSH-PW-SUB            PIC 9(2) COMP-5 VALUE ZERO.
037900     05  WS-HSH-SALT-SUB          PIC 9(2) COMP-5 VALUE ZERO.
038000     05  WS-HSH-OUT-POS           PIC 9(2) COMP-5 VALUE ZERO.
038100     05  WS-HSH-ONE-CHAR          PIC X VALUE SPACE.
038200     05  WS-HSH-FOLD-VALUE        PIC 9(2) COMP-5 VALUE ZERO.
038300     05  WS-HSH-FOLD-SUM          PIC 9(4) COMP-5 VALUE ZERO.
038400     05  WS-HSH-DIV-QUOT          PIC 9(4) COMP-5 VALUE ZERO.
038500     05  WS-HSH-DIGIT             PIC 9 VALUE ZERO.
038600     05  FILLER                   PIC X(10).
038700*
038800 PROCEDURE DIVISION.
038900******************************************************************
039000* 0100  MAIN LINE                                                *
039100******************************************************************
039200 0100-MAIN-LINE.
039300     PERFORM 0150-LOAD-CURRENCY-REGISTRY.
039400     PERFORM 0160-GET-JOB-TIMESTAMP.
039500     PERFORM 0200-OPEN-FILES.
039600     PERFORM 0300-LOAD-MASTER-TABLES.
039700     PERFORM 0400-WRITE-REPORT-HEADER.
039800     PERFORM 1000-PROCESS-TRANSACTIONS THRU
039900             1000-PROCESS-TRANSACTIONS-EXIT
040000         UNTIL TRANSFILE-EOF.
040100     PERFORM 9000-END-OF-JOB.
040200     STOP RUN.
040300******************************************************************
040400* 0150  LOAD THE FIXED CURRENCY REGISTRY INTO WORKING STORAGE    *
040500******************************************************************
040600 0150-LOAD-CURRENCY-REGISTRY.
040700     MOVE 'USD' TO CUR-CODE(1).
040800     MOVE 'US DOLLAR' TO CUR-NAME(1).
040900     MOVE 'F' TO CUR-TYPE(1).
041000     MOVE 'UNITED STATES' TO CUR-COUNTRY(1).
041100     MOVE SPACES TO CUR-ALGORITHM(1).
041200     MOVE ZERO TO CUR-MARKET-CAP(1).
041300     MOVE 'EUR' TO CUR-CODE(2).
041400     MOVE 'EURO' TO CUR-NAME(2).
041500     MOVE 'F' TO CUR-TYPE(2).
041600     MOVE 'EUROZONE' TO CUR-COUNTRY(2).
041700     MOVE SPACES TO CUR-ALGORITHM(2).
041800     MOVE ZERO TO CUR-MARKET-CAP(2).
041900     MOVE 'RUB' TO CUR-CODE(3).
042000     MOVE 'RUBLE' TO CUR-NAME(3).
042100     MOVE 'F' TO CUR-TYPE(3).
042200     MOVE 'RUSSIAN FEDERATION' TO CUR-COUNTRY(3).
042300     MOVE SPACES TO CUR-ALGORITHM(3).
042400     MOVE ZERO TO CUR-MARKET-CAP(3).
042500     MOVE 'IRR' TO CUR-CODE(4).
042600     MOVE 'RIAL' TO CUR-NAME(4).
042700     MOVE 'F' TO CUR-TYPE(4).
042800     MOVE 'IRAN' TO CUR-COUNTRY(4).
042900     MOVE SPACES TO CUR-ALGORITHM(4).
043000     MOVE ZERO TO CUR-MARKET-CAP(4).
043100     MOVE 'BTC' TO CUR-CODE(5).
043200     MOVE 'BITCOIN' TO CUR-NAME(5).
043300     MOVE 'C' TO CUR-TYPE(5).
043400     MOVE SPACES TO CUR-COUNTRY(5).
043500     MOVE 'SHA-256' TO CUR-ALGORITHM(5).
043600     MOVE 1823276180070 TO CUR-MARKET-CAP(5).
043700     MOVE 'ETH' TO CUR-CODE(6).
043800     MOVE 'ETHEREUM' TO CUR-NAME(6).
043900     MOVE 'C' TO CUR-TYPE(6).
044000     MOVE SPACES TO CUR-COUNTRY(6).
044100     MOVE 'ETHASH' TO CUR-ALGORITHM(6).
044200     MOVE 379346713823 TO CUR-MARKET-CAP(6).
044300     MOVE 'SOL' TO CUR-CODE(7).
044400     MOVE 'SOLANA' TO CUR-NAME(7).
044500     MOVE 'C' TO CUR-TYPE(7).
044600     MOVE SPACES TO CUR-COUNTRY(7).
044700     MOVE 'PROOF OF HIST' TO CUR-ALGORITHM(7).
044800     MOVE 75705339051 TO CUR-MARKET-CAP(7).
044900     MOVE 7 TO CUR-TABLE-COUNT.
045000******************************************************************
045100* 0160  STAMP THE JOB CLOCK - ONE TIMESTAMP SERVES THE WHOLE RUN *
045200******************************************************************
045300 0160-GET-JOB-TIMESTAMP.
045400     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
045500     ACCEPT WS-SYS-TIME-HHMMSSCC FROM TIME.
045600     IF WS-SYS-YY < 50
045700         COMPUTE WS-JOB-CCYY = 2000 + WS-SYS-YY
045800     ELSE
045900         COMPUTE WS-JOB-CCYY = 1900 + WS-SYS-YY
046000     END-IF.
046100     MOVE WS-JOB-CCYY TO WS-JOB-TS-CCYY.
046200     MOVE WS-SYS-MM TO WS-JOB-TS-MM.
046300     MOVE WS-SYS-DD TO WS-JOB-TS-DD.
046400     MOVE WS-SYS-HH TO WS-JOB-TS-HH.
046500     MOVE WS-SYS-MN TO WS-JOB-TS-MN.
046600     MOVE WS-SYS-SS TO WS-JOB-TS-SS.
046700     COMPUTE WS-JOB-SECONDS-OF-DAY =
046800         (WS-SYS-HH * 3600) + (WS-SYS-MN * 60) + WS-SYS-SS.
046900******************************************************************
047000* 0200  OPEN EVERY FILE THIS RUN TOUCHES                         *
047100******************************************************************
047200 0200-OPEN-FILES.
047300     OPEN INPUT TRANSFILE.
047400     OPEN INPUT USERFILE.
047500     OPEN INPUT WALLETFILE.
047600     OPEN INPUT RATEFILE.
047700     OPEN OUTPUT RPTFILE.
047800******************************************************************
047900* 0300  LOAD USERS, WALLETS AND RATES INTO WORKING TABLES        *
048000******************************************************************
048100 0300-LOAD-MASTER-TABLES.
048200     PERFORM 0310-LOAD-USER-TABLE THRU 0310-LOAD-USER-TABLE-EXIT.
048300     PERFORM 0320-LOAD-WALLET-TABLE THRU
048400             0320-LOAD-WALLET-TABLE-EXIT.
048500     PERFORM 0330-LOAD-RATE-TABLE THRU 0330-LOAD-RATE-TABLE-EXIT.
048600     CLOSE USERFILE.
048700     CLOSE WALLETFILE.
048800     CLOSE RATEFILE.
048900*
049000 0310-LOAD-USER-TABLE.
049100     MOVE ZERO TO WS-USR-COUNT.
049200     PERFORM 0311-READ-ONE-USER THRU 0311-READ-ONE-USER-EXIT
049300         UNTIL USERFILE-EOF.
049400 0310-LOAD-USER-TABLE-EXIT.
049500     EXIT.
049600*
049700 0311-READ-ONE-USER.
049800     READ USERFILE
049900         AT END
050000             SET USERFILE-EOF TO TRUE
050100             GO TO 0311-READ-ONE-USER-EXIT.
050200     ADD 1 TO WS-USR-COUNT.
050300     MOVE CORRESPONDING USER-FILE-RECORD
050400         TO WS-USR-ENTRY(WS-USR-COUNT).
050500 0311-READ-ONE-USER-EXIT.
050600     EXIT.
050700*
050800 0320-LOAD-WALLET-TABLE.
050900     MOVE ZERO TO WS-WAL-COUNT.
051000     PERFORM 0321-READ-ONE-WALLET THRU 0321-READ-ONE-WALLET-EXIT
051100         UNTIL WALLETFILE-EOF.
051200 0320-LOAD-WALLET-TABLE-EXIT.
051300     EXIT.
051400*
051500 0321-READ-ONE-WALLET.
051600     READ WALLETFILE
051700         AT END
051800             SET WALLETFILE-EOF TO TRUE
051900             GO TO 0321-READ-ONE-WALLET-EXIT.
052000     ADD 1 TO WS-WAL-COUNT.
052100     MOVE CORRESPONDING WALLET-FILE-RECORD
052200         TO WS-WAL-ENTRY(WS-WAL-COUNT).
052300 0321-READ-ONE-WALLET-EXIT.
052400     EXIT.
052500*
052600 0330-LOAD-RATE-TABLE.
052700     MOVE ZERO TO WS-RTE-COUNT.
052800     PERFORM 0331-READ-ONE-RATE THRU 0331-READ-ONE-RATE-EXIT
052900         UNTIL RATEFILE-EOF.
053000 0330-LOAD-RATE-TABLE-EXIT.
053100     EXIT.
053200*
053300 0331-READ-ONE-RATE.
053400     READ RATEFILE
053500         AT END
053600             SET RATEFILE-EOF TO TRUE
053700             GO TO 0331-READ-ONE-RATE-EXIT.
053800     ADD 1 TO WS-RTE-COUNT.
053900     MOVE CORRESPONDING RATE-FILE-RECORD
054000         TO WS-RTE-ENTRY(WS-RTE-COUNT).
054100 0331-READ-ONE-RATE-EXIT.
054200     EXIT.
054300******************************************************************
054400* 0400  REPORT HEADER                                            *
054500******************************************************************
054600 0400-WRITE-REPORT-HEADER.
054700     MOVE SPACES TO RPT-LINE.
054800     MOVE 'VALUTATRADE HUB - TRANSACTION PROCESSOR' TO
054900         RPH-JOBNAME.
055000     STRING WS-JOB-TS-CCYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
055100             WS-JOB-TS-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
055200             WS-JOB-TS-DD DELIMITED BY SIZE
055300         INTO RPH-RUNDATE.
055400     WRITE RPT-LINE FROM RPT-HEADER-LINE.
055500******************************************************************
055600* 1000  READ ONE TRANSACTION AND DISPATCH IT                     *
055700******************************************************************
055800 1000-PROCESS-TRANSACTIONS.
055900     READ TRANSFILE
056000         AT END
056100             SET TRANSFILE-EOF TO TRUE
056200             GO TO 1000-PROCESS-TRANSACTIONS-EXIT.
056300     ADD 1 TO WS-TXN-READ-COUNT.
056400     MOVE SPACES TO WS-OUTCOME-TEXT.
056500     SET ERR-NONE TO TRUE.
056600     EVALUATE TRUE
056700         WHEN TXN-IS-REGISTER
056800             ADD 1 TO WS-CNT-REGISTER
056900             PERFORM 2000-REGISTER-USER THRU
057000                     2000-REGISTER-USER-EXIT
057100         WHEN TXN-IS-LOGIN
057200             ADD 1 TO WS-CNT-LOGIN
057300             PERFORM 2500-LOGIN-USER THRU 2500-LOGIN-USER-EXIT
057400         WHEN TXN-IS-BUYUSD
057500             ADD 1 TO WS-CNT-BUYUSD
057600             PERFORM 3000-BUY-USD THRU 3000-BUY-USD-EXIT
057700         WHEN TXN-IS-BUY
057800             ADD 1 TO WS-CNT-BUY
057900             PERFORM 3500-BUY-CURRENCY THRU 3500-BUY-CURRENCY-EXIT
058000         WHEN TXN-IS-SELL
058100             ADD 1 TO WS-CNT-SELL
058200             PERFORM 4000-SELL-CURRENCY THRU
058300                     4000-SELL-CURRENCY-EXIT
058400         WHEN TXN-IS-SHOWPORT
058500             ADD 1 TO WS-CNT-SHOWPORT
058600             PERFORM 4500-SHOW-PORTFOLIO THRU
058700                     4500-SHOW-PORTFOLIO-EXIT
058800         WHEN TXN-IS-GETRATE
058900             ADD 1 TO WS-CNT-GETRATE
059000             PERFORM 2600-GET-RATE THRU 2600-GET-RATE-EXIT
059100         WHEN OTHER
059200             SET ERR-INVALID-COMMAND TO TRUE
059300             MOVE 'COMMAND NOT RECOGNIZED' TO WS-OUTCOME-TEXT
059400             PERFORM 8000-WRITE-ERROR-LINE THRU
059500                     8000-WRITE-ERROR-LINE-EXIT
059600     END-EVALUATE.
059700 1000-PROCESS-TRANSACTIONS-EXIT.
059800     EXIT.
059900******************************************************************
060000* 1100  C-1/C-2 REGISTRY LOOKUP BY CODE                          *
060100* CALLER MOVES THE CODE TO BE TESTED INTO WS-LOOKUP-CODE BEFORE  *
060200* THE PERFORM.  ON RETURN, WS-ROW-FOUND MEANS THE CODE IS A      *
060300* VALID REGISTRY ENTRY AND WS-FOUND-CUR-IDX IS ITS SUBSCRIPT.    *
060400******************************************************************
060500 1100-LOOKUP-CURRENCY.
060600     SET WS-ROW-NOT-FOUND TO TRUE.
060700     MOVE ZERO TO WS-FOUND-CUR-IDX.
060800     SET CUR-IDX TO 1.
060900     PERFORM 1110-SCAN-ONE-CURRENCY THRU
061000             1110-SCAN-ONE-CURRENCY-EXIT
061100         UNTIL CUR-IDX > CUR-TABLE-COUNT
061200            OR WS-ROW-FOUND.
061300 1100-LOOKUP-CURRENCY-EXIT.
061400     EXIT.
061500*
061600 1110-SCAN-ONE-CURRENCY.
061700     IF CUR-CODE(CUR-IDX) = WS-LOOKUP-CODE
061800         SET WS-ROW-FOUND TO TRUE
061900         MOVE CUR-IDX TO WS-FOUND-CUR-IDX
062000     ELSE
062100         SET CUR-IDX UP BY 1.
062200 1110-SCAN-ONE-CURRENCY-EXIT.
062300     EXIT.
062400******************************************************************
062500* 2000  U-1/U-2/U-3/U-4 REGISTER A NEW USER                      *
062600******************************************************************
062700 2000-REGISTER-USER.
062800     IF TXN-USERNAME = SPACES
062900         SET ERR-INVALID-COMMAND TO TRUE
063000         MOVE 'USERNAME REQUIRED' TO WS-OUTCOME-TEXT
063100         PERFORM 8000-WRITE-ERROR-LINE THRU
063200                 8000-WRITE-ERROR-LINE-EXIT
063300         GO TO 2000-REGISTER-USER-EXIT.
063400     IF TXN-AMOUNT NOT > ZERO
063500         SET ERR-INVALID-AMOUNT TO TRUE
063600         MOVE 'OPENING AMOUNT MUST BE POSITIVE' TO WS-OUTCOME-TEXT
063700         PERFORM 8000-WRITE-ERROR-LINE THRU
063800                 8000-WRITE-ERROR-LINE-EXIT
063900         GO TO 2000-REGISTER-USER-EXIT.
064000     IF TXN-PASSWORD(4:1) = SPACE
064100         SET ERR-SHORT-PASSWORD TO TRUE
064200         MOVE 'PASSWORD MUST BE AT LEAST 4 CHARACTERS' TO
064300             WS-OUTCOME-TEXT
064400         PERFORM 8000-WRITE-ERROR-LINE THRU
064500                 8000-WRITE-ERROR-LINE-EXIT
064600         GO TO 2000-REGISTER-USER-EXIT.
064700     MOVE TXN-USERNAME TO WS-LOOKUP-NAME.
064800     PERFORM 2100-FIND-USER-BY-NAME THRU
064900             2100-FIND-USER-BY-NAME-EXIT.
065000     IF WS-ROW-FOUND
065100         SET ERR-USERNAME-TAKEN TO TRUE
065200         MOVE 'USERNAME ALREADY REGISTERED' TO WS-OUTCOME-TEXT
065300         PERFORM 8000-WRITE-ERROR-LINE THRU
065400                 8000-WRITE-ERROR-LINE-EXIT
065500         GO TO 2000-REGISTER-USER-EXIT.
065600     PERFORM 7500-FIND-NEXT-USER-ID THRU
065700             7500-FIND-NEXT-USER-ID-EXIT.
065800     ADD 1 TO WS-USR-COUNT.
065900     SET WS-USR-IDX TO WS-USR-COUNT.
066000     MOVE WS-NEXT-USER-ID TO USR-ID OF WS-USR-ENTRY(WS-USR-IDX).
066100     MOVE TXN-USERNAME TO USR-NAME OF WS-USR-ENTRY(WS-USR-IDX).
066200     MOVE TXN-PASSWORD TO WS-PASSWORD-ENTERED.
066300     PERFORM 2040-GENERATE-SALT THRU 2040-GENERATE-SALT-EXIT.
066400     PERFORM 2050-COMPUTE-PASSWORD-HASH THRU
066500             2050-COMPUTE-PASSWORD-HASH-EXIT.
066600     MOVE WS-COMPUTED-HASH TO
066700         USR-HASH OF WS-USR-ENTRY(WS-USR-IDX).
066800     MOVE WS-NEW-SALT TO USR-SALT OF WS-USR-ENTRY(WS-USR-IDX).
066900     MOVE WS-JOB-TS-CCYY TO
067000         USR-REG-CCYY OF WS-USR-ENTRY(WS-USR-IDX).
067100     MOVE WS-JOB-TS-MM TO USR-REG-MM OF WS-USR-ENTRY(WS-USR-IDX).
067200     MOVE WS-JOB-TS-DD TO USR-REG-DD OF WS-USR-ENTRY(WS-USR-IDX).
067300     ADD 1 TO WS-WAL-COUNT.
067400     SET WS-WAL-IDX TO WS-WAL-COUNT.
067500     MOVE WS-NEXT-USER-ID TO
067600         WAL-USER-ID OF WS-WAL-ENTRY(WS-WAL-IDX).
067700     MOVE 'USD' TO WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX).
067800     MOVE TXN-AMOUNT TO WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX).
067900     ADD 1 TO WS-TXN-SUCCESS-COUNT.
068000     MOVE TXN-AMOUNT TO WS-ED-USD-AMT.
068100     MOVE SPACES TO WS-OUTCOME-TEXT.
068200     STRING 'USER REGISTERED ID=' DELIMITED BY SIZE
068300             WS-NEXT-USER-ID DELIMITED BY SIZE
068400             ' OPENING USD=' DELIMITED BY SIZE
068500             WS-ED-USD-AMT DELIMITED BY SIZE
068600         INTO WS-OUTCOME-TEXT.
068700     PERFORM 8500-WRITE-SUCCESS-LINE THRU
068800             8500-WRITE-SUCCESS-LINE-EXIT.
068900 2000-REGISTER-USER-EXIT.
069000     EXIT.
069100*
069200 2040-GENERATE-SALT.
069300     COMPUTE WS-HASH-SEED =
069400         WS-NEXT-USER-ID + WS-JOB-SECONDS-OF-DAY.
069500     MOVE WS-HASH-SEED TO WS-SALT-DIGITS.
069600     STRING WS-SALT-DIGITS DELIMITED BY SIZE
069700             WS-SALT-DIGITS DELIMITED BY SIZE
069800             WS-SALT-DIGITS DELIMITED BY SIZE
069900             WS-SALT-DIGITS DELIMITED BY SIZE
070000         INTO WS-NEW-SALT.
070100 2040-GENERATE-SALT-EXIT.
070200     EXIT.
070300******************************************************************
070400* 2050  U-3 ONE-WAY PASSWORD DIGEST (VTH-269) - LOOKS UP EACH    *
070500* PASSWORD AND SALT CHARACTER'S POSITION IN WS-HSH-ALPHA-TABLE   *
070600* (2052/2054), THEN BUILDS EACH OF THE 64 OUTPUT BYTES BY        *
070700* FOLDING ONE PASSWORD LOOKUP VALUE AND ONE SALT LOOKUP VALUE    *
070800* TOGETHER WITH THE OUTPUT POSITION AND KEEPING ONLY THE LOW     *
070900* DIGIT (2056) - THE ENTERED PASSWORD DOES NOT APPEAR ANYWHERE   *
071000* IN WS-COMPUTED-HASH.  REGISTER LOADS A FRESH SALT FIRST (2040);*
071100* LOGIN COPIES THE STORED SALT IN BEFORE CALLING THIS PARAGRAPH  *
071200* SO THE SAME FOLD REPRODUCES.                                   *
071300******************************************************************
071400 2050-COMPUTE-PASSWORD-HASH.
071500     MOVE SPACES TO WS-COMPUTED-HASH.
071600     PERFORM 2052-FOLD-PASSWORD-CHARS THRU
071700             2052-FOLD-PASSWORD-CHARS-EXIT.
071800     PERFORM 2054-FOLD-SALT-CHARS THRU
071900             2054-FOLD-SALT-CHARS-EXIT.
072000     SET WS-HSH-OUT-POS TO 1.
072100     PERFORM 2056-BUILD-ONE-HASH-BYTE THRU
072200             2056-BUILD-ONE-HASH-BYTE-EXIT
072300         UNTIL WS-HSH-OUT-POS > 64.
072400 2050-COMPUTE-PASSWORD-HASH-EXIT.
072500     EXIT.
072600*
072700 2052-FOLD-PASSWORD-CHARS.
072800     SET WS-HSH-PW-SUB TO 1.
072900     PERFORM 2053-FOLD-ONE-PASSWORD-CHAR THRU
073000             2053-FOLD-ONE-PASSWORD-CHAR-EXIT
073100         UNTIL WS-HSH-PW-SUB > 4.
073200 2052-FOLD-PASSWORD-CHARS-EXIT.
073300     EXIT.
073400*
073500 2053-FOLD-ONE-PASSWORD-CHAR.
073600     MOVE WS-PASSWORD-ENTERED(WS-HSH-PW-SUB:1) TO WS-HSH-ONE-CHAR.
073700     PERFORM 2058-SCAN-ALPHA-TABLE THRU
073800             2058-SCAN-ALPHA-TABLE-EXIT.
073900     MOVE WS-HSH-FOLD-VALUE TO WS-HSH-PW-FOLD(WS-HSH-PW-SUB).
074000     SET WS-HSH-PW-SUB UP BY 1.
074100 2053-FOLD-ONE-PASSWORD-CHAR-EXIT.
074200     EXIT.
074300*
074400 2054-FOLD-SALT-CHARS.
074500     SET WS-HSH-SALT-SUB TO 1.
074600     PERFORM 2055-FOLD-ONE-SALT-CHAR THRU
074700             2055-FOLD-ONE-SALT-CHAR-EXIT
074800         UNTIL WS-HSH-SALT-SUB > 16.
074900 2054-FOLD-SALT-CHARS-EXIT.
075000     EXIT.
075100*
075200 2055-FOLD-ONE-SALT-CHAR.
075300     MOVE WS-NEW-SALT(WS-HSH-SALT-SUB:1) TO WS-HSH-ONE-CHAR.
075400     PERFORM 2058-SCAN-ALPHA-TABLE THRU
075500             2058-SCAN-ALPHA-TABLE-EXIT.
075600     MOVE WS-HSH-FOLD-VALUE TO WS-HSH-SALT-FOLD(WS-HSH-SALT-SUB).
075700     SET WS-HSH-SALT-SUB UP BY 1.
075800 2055-FOLD-ONE-SALT-CHAR-EXIT.
075900     EXIT.
076000******************************************************************
076100* 2056  ONE OUTPUT BYTE - CYCLE THE PASSWORD FOLD 1-4 AND THE    *
076200* SALT FOLD 1-16 ACROSS THE 64 OUTPUT POSITIONS, FOLD BOTH WITH  *
076300* THE POSITION NUMBER AND KEEP ONLY THE UNITS DIGIT - THAT LAST  *
076400* DIVIDE IS WHERE THE INPUT BYTES STOP BEING RECOVERABLE.        *
076500******************************************************************
076600 2056-BUILD-ONE-HASH-BYTE.
076700     DIVIDE WS-HSH-OUT-POS BY 4
076800         GIVING WS-HSH-DIV-QUOT
076900         REMAINDER WS-HSH-PW-SUB.
077000     ADD 1 TO WS-HSH-PW-SUB.
077100     DIVIDE WS-HSH-OUT-POS BY 16
077200         GIVING WS-HSH-DIV-QUOT
077300         REMAINDER WS-HSH-SALT-SUB.
077400     ADD 1 TO WS-HSH-SALT-SUB.
077500     COMPUTE WS-HSH-FOLD-SUM =
077600         WS-HSH-PW-FOLD(WS-HSH-PW-SUB)
077700         + (WS-HSH-SALT-FOLD(WS-HSH-SALT-SUB) * 3)
077800         + (WS-HSH-OUT-POS * 7).
077900     DIVIDE WS-HSH-FOLD-SUM BY 10
078000         GIVING WS-HSH-DIV-QUOT
078100         REMAINDER WS-HSH-DIGIT.
078200     MOVE WS-HSH-DIGIT TO WS-COMPUTED-HASH(WS-HSH-OUT-POS:1).
078300     SET WS-HSH-OUT-POS UP BY 1.
078400 2056-BUILD-ONE-HASH-BYTE-EXIT.
078500     EXIT.
078600******************************************************************
078700* 2058  LOOK UP ONE CHARACTER (WS-HSH-ONE-CHAR) IN THE FOLD      *
078800* ALPHABET - SAME MANUAL SCAN STYLE AS 2110 BELOW.  A CHARACTER  *
078900* NOT ON THE TABLE (LOWER CASE, PUNCTUATION) FOLDS TO 37 - IT    *
079000* STILL PARTICIPATES IN THE FOLD, IT JUST DOES NOT DISTINGUISH   *
079100* ITSELF FROM ANY OTHER OFF-TABLE CHARACTER.                     *
079200******************************************************************
079300 2058-SCAN-ALPHA-TABLE.
079400     MOVE 37 TO WS-HSH-FOLD-VALUE.
079500     SET WS-HSH-A-IDX TO 1.
079600     PERFORM 2059-SCAN-ONE-ALPHA-ENTRY THRU
079700             2059-SCAN-ONE-ALPHA-ENTRY-EXIT
079800         UNTIL WS-HSH-A-IDX > 36 OR WS-HSH-FOLD-VALUE NOT = 37.
079900 2058-SCAN-ALPHA-TABLE-EXIT.
080000     EXIT.
080100*
080200 2059-SCAN-ONE-ALPHA-ENTRY.
080300     IF WS-HSH-ALPHA-ENTRY(WS-HSH-A-IDX) = WS-HSH-ONE-CHAR
080400         SET WS-HSH-FOLD-VALUE TO WS-HSH-A-IDX
080500     ELSE
080600         SET WS-HSH-A-IDX UP BY 1.
080700 2059-SCAN-ONE-ALPHA-ENTRY-EXIT.
080800     EXIT.
080900******************************************************************
081000* 2100  FIND A USER ROW BY USERNAME (WS-LOOKUP-NAME)             *
081100******************************************************************
081200 2100-FIND-USER-BY-NAME.
081300     SET WS-ROW-NOT-FOUND TO TRUE.
081400     MOVE ZERO TO WS-SUB1.
081500     SET WS-USR-IDX TO 1.
081600     PERFORM 2110-SCAN-ONE-USER-NAME THRU
081700             2110-SCAN-ONE-USER-NAME-EXIT
081800         UNTIL WS-USR-IDX > WS-USR-COUNT OR WS-ROW-FOUND.
081900 2100-FIND-USER-BY-NAME-EXIT.
082000     EXIT.
082100*
082200 2110-SCAN-ONE-USER-NAME.
082300     IF USR-NAME OF WS-USR-ENTRY(WS-USR-IDX) = WS-LOOKUP-NAME
082400         SET WS-ROW-FOUND TO TRUE
082500         SET WS-SUB1 TO WS-USR-IDX
082600     ELSE
082700         SET WS-USR-IDX UP BY 1.
082800 2110-SCAN-ONE-USER-NAME-EXIT.
082900     EXIT.
083000******************************************************************
083100* 2500  U-5 LOGIN - BAD USERNAME / BAD PASSWORD / SESSION SET    *
083200******************************************************************
083300 2500-LOGIN-USER.
083400     MOVE TXN-USERNAME TO WS-LOOKUP-NAME.
083500     PERFORM 2100-FIND-USER-BY-NAME THRU
083600             2100-FIND-USER-BY-NAME-EXIT.
083700     IF WS-ROW-NOT-FOUND
083800         SET ERR-USER-NOT-FOUND TO TRUE
083900         MOVE 'USERNAME NOT REGISTERED' TO WS-OUTCOME-TEXT
084000         PERFORM 8000-WRITE-ERROR-LINE THRU
084100                 8000-WRITE-ERROR-LINE-EXIT
084200         GO TO 2500-LOGIN-USER-EXIT.
084300     MOVE TXN-PASSWORD TO WS-PASSWORD-ENTERED.
084400     MOVE USR-SALT OF WS-USR-ENTRY(WS-SUB1) TO WS-NEW-SALT.
084500     PERFORM 2050-COMPUTE-PASSWORD-HASH THRU
084600             2050-COMPUTE-PASSWORD-HASH-EXIT.
084700     IF WS-COMPUTED-HASH NOT = USR-HASH OF WS-USR-ENTRY(WS-SUB1)
084800         SET ERR-WRONG-PASSWORD TO TRUE
084900         MOVE 'PASSWORD DOES NOT MATCH' TO WS-OUTCOME-TEXT
085000         PERFORM 8000-WRITE-ERROR-LINE THRU
085100                 8000-WRITE-ERROR-LINE-EXIT
085200         GO TO 2500-LOGIN-USER-EXIT.
085300     MOVE USR-ID OF WS-USR-ENTRY(WS-SUB1) TO WS-LOGGED-IN-USER-ID.
085400     MOVE TXN-USERNAME TO WS-LOGGED-IN-USERNAME.
085500     ADD 1 TO WS-TXN-SUCCESS-COUNT.
085600     MOVE SPACES TO WS-OUTCOME-TEXT.
085700     STRING 'LOGIN OK USER=' DELIMITED BY SIZE
085800             TXN-USERNAME DELIMITED BY SIZE
085900         INTO WS-OUTCOME-TEXT.
086000     PERFORM 8500-WRITE-SUCCESS-LINE THRU
086100             8500-WRITE-SUCCESS-LINE-EXIT.
086200 2500-LOGIN-USER-EXIT.
086300     EXIT.
086400******************************************************************
086500* 2600  P-6 GET-RATE - DIRECT LOOKUP, TTL FRESHNESS, FALLBACK    *
086600* REFRESH (VTH-256 - SEE CHANGE LOG - SERVE FRESH, REFRESH STALE)*
086700******************************************************************
086800 2600-GET-RATE.
086900     IF TXN-CURRENCY = SPACES OR TXN-CURRENCY-2 = SPACES
087000         SET ERR-INVALID-COMMAND TO TRUE
087100         MOVE 'BOTH CURRENCY CODES ARE REQUIRED' TO
087200             WS-OUTCOME-TEXT
087300         PERFORM 8000-WRITE-ERROR-LINE THRU
087400                 8000-WRITE-ERROR-LINE-EXIT
087500         GO TO 2600-GET-RATE-EXIT.
087600     MOVE TXN-CURRENCY TO WS-LOOKUP-CODE.
087700     PERFORM 1100-LOOKUP-CURRENCY THRU 1100-LOOKUP-CURRENCY-EXIT.
087800     IF WS-ROW-NOT-FOUND
087900         SET ERR-CURRENCY-NOT-FOUND TO TRUE
088000         MOVE 'FROM CODE NOT IN REGISTRY' TO WS-OUTCOME-TEXT
088100         PERFORM 8000-WRITE-ERROR-LINE THRU
088200                 8000-WRITE-ERROR-LINE-EXIT
088300         GO TO 2600-GET-RATE-EXIT.
088400     MOVE TXN-CURRENCY-2 TO WS-LOOKUP-CODE.
088500     PERFORM 1100-LOOKUP-CURRENCY THRU 1100-LOOKUP-CURRENCY-EXIT.
088600     IF WS-ROW-NOT-FOUND
088700         SET ERR-CURRENCY-NOT-FOUND TO TRUE
088800         MOVE 'TO CODE NOT IN REGISTRY' TO WS-OUTCOME-TEXT
088900         PERFORM 8000-WRITE-ERROR-LINE THRU
089000                 8000-WRITE-ERROR-LINE-EXIT
089100         GO TO 2600-GET-RATE-EXIT.
089200     MOVE TXN-CURRENCY TO WS-RATE-KEY-FROM.
089300     MOVE TXN-CURRENCY-2 TO WS-RATE-KEY-TO.
089400     PERFORM 7000-LOOKUP-RATE-TABLE THRU
089500             7000-LOOKUP-RATE-TABLE-EXIT.
089600     IF WS-ROW-FOUND
089700         SET WS-SUB3 TO WS-RTE-IDX
089800         PERFORM 7400-CHECK-RATE-FRESHNESS THRU
089900                 7400-CHECK-RATE-FRESHNESS-EXIT
090000     ELSE
090100         SET WS-RATE-IS-STALE TO TRUE.
090200     IF WS-RATE-IS-STALE
090300         PERFORM 7350-REFRESH-FALLBACK-SNAPSHOT THRU
090400                 7350-REFRESH-FALLBACK-SNAPSHOT-EXIT
090500         PERFORM 7000-LOOKUP-RATE-TABLE THRU
090600                 7000-LOOKUP-RATE-TABLE-EXIT
090700         IF WS-ROW-NOT-FOUND
090800             SET ERR-RATE-UNAVAILABLE TO TRUE
090900             MOVE 'NO RATE AVAILABLE FOR THIS PAIR' TO
091000                 WS-OUTCOME-TEXT
091100             PERFORM 8000-WRITE-ERROR-LINE THRU
091200                     8000-WRITE-ERROR-LINE-EXIT
091300             GO TO 2600-GET-RATE-EXIT.
091400     DIVIDE WS-RATE-VALUE INTO 1 GIVING WS-INVERSE-RATE ROUNDED.
091500     ADD 1 TO WS-TXN-SUCCESS-COUNT.
091600     MOVE WS-RATE-VALUE TO WS-ED-RATE.
091700     MOVE WS-INVERSE-RATE TO WS-ED-INV-RATE.
091800     MOVE SPACES TO WS-OUTCOME-TEXT.
091900     STRING TXN-CURRENCY DELIMITED BY SIZE
092000             '->' DELIMITED BY SIZE
092100             TXN-CURRENCY-2 DELIMITED BY SIZE
092200             ' RATE=' DELIMITED BY SIZE
092300             WS-ED-RATE DELIMITED BY SIZE
092400             ' INVERSE=' DELIMITED BY SIZE
092500             WS-ED-INV-RATE DELIMITED BY SIZE
092600         INTO WS-OUTCOME-TEXT.
092700     PERFORM 8500-WRITE-SUCCESS-LINE THRU
092800             8500-WRITE-SUCCESS-LINE-EXIT.
092900 2600-GET-RATE-EXIT.
093000     EXIT.
093100******************************************************************
093200* 3000  P-3 BUY-USD - EXTERNAL FUNDING, NO RATE INVOLVED         *
093300******************************************************************
093400 3000-BUY-USD.
093500     IF WS-LOGGED-IN-USER-ID = ZERO
093600         SET ERR-NOT-LOGGED-IN TO TRUE
093700         MOVE 'NO USER LOGGED IN' TO WS-OUTCOME-TEXT
093800         PERFORM 8000-WRITE-ERROR-LINE THRU
093900                 8000-WRITE-ERROR-LINE-EXIT
094000         GO TO 3000-BUY-USD-EXIT.
094100     IF TXN-AMOUNT NOT > ZERO
094200         SET ERR-INVALID-AMOUNT TO TRUE
094300         MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE' TO WS-OUTCOME-TEXT
094400         PERFORM 8000-WRITE-ERROR-LINE THRU
094500                 8000-WRITE-ERROR-LINE-EXIT
094600         GO TO 3000-BUY-USD-EXIT.
094700     MOVE 'USD' TO WS-LOOKUP-CODE.
094800     PERFORM 7100-FIND-WALLET THRU 7100-FIND-WALLET-EXIT.
094900     SET WS-WAL-IDX TO WS-SUB2.
095000     MOVE TXN-AMOUNT TO WS-XFER-AMOUNT.
095100     PERFORM 7200-DEPOSIT-WALLET THRU 7200-DEPOSIT-WALLET-EXIT.
095200     ADD 1 TO WS-TXN-SUCCESS-COUNT.
095300     MOVE WS-OLD-BALANCE TO WS-ED-USD-OLD.
095400     MOVE WS-NEW-BALANCE TO WS-ED-USD-NEW.
095500     MOVE SPACES TO WS-OUTCOME-TEXT.
095600     STRING 'USD DEPOSIT OLD=' DELIMITED BY SIZE
095700             WS-ED-USD-OLD DELIMITED BY SIZE
095800             ' NEW=' DELIMITED BY SIZE
095900             WS-ED-USD-NEW DELIMITED BY SIZE
096000         INTO WS-OUTCOME-TEXT.
096100     PERFORM 8500-WRITE-SUCCESS-LINE THRU
096200             8500-WRITE-SUCCESS-LINE-EXIT.
096300 3000-BUY-USD-EXIT.
096400     EXIT.
096500******************************************************************
096600* 3500  P-2 BUY - WITHDRAW COST FROM USD, DEPOSIT INTO CURRENCY  *
096700* WALLET (CREATED HERE IF THE USER DOES NOT YET HOLD ONE).       *
096800******************************************************************
096900 3500-BUY-CURRENCY.
097000     IF WS-LOGGED-IN-USER-ID = ZERO
097100         SET ERR-NOT-LOGGED-IN TO TRUE
097200         MOVE 'NO USER LOGGED IN' TO WS-OUTCOME-TEXT
097300         PERFORM 8000-WRITE-ERROR-LINE THRU
097400                 8000-WRITE-ERROR-LINE-EXIT
097500         GO TO 3500-BUY-CURRENCY-EXIT.
097600     MOVE TXN-CURRENCY TO WS-LOOKUP-CODE.
097700     PERFORM 1100-LOOKUP-CURRENCY THRU 1100-LOOKUP-CURRENCY-EXIT.
097800     IF WS-ROW-NOT-FOUND
097900         SET ERR-CURRENCY-NOT-FOUND TO TRUE
098000         MOVE 'CURRENCY CODE NOT IN REGISTRY' TO WS-OUTCOME-TEXT
098100         PERFORM 8000-WRITE-ERROR-LINE THRU
098200                 8000-WRITE-ERROR-LINE-EXIT
098300         GO TO 3500-BUY-CURRENCY-EXIT.
098400     IF TXN-AMOUNT NOT > ZERO
098500         SET ERR-INVALID-AMOUNT TO TRUE
098600         MOVE 'BUY AMOUNT MUST BE POSITIVE' TO WS-OUTCOME-TEXT
098700         PERFORM 8000-WRITE-ERROR-LINE THRU
098800                 8000-WRITE-ERROR-LINE-EXIT
098900         GO TO 3500-BUY-CURRENCY-EXIT.
099000     MOVE TXN-CURRENCY TO WS-RATE-KEY-FROM.
099100     MOVE 'USD' TO WS-RATE-KEY-TO.
099200     PERFORM 7000-LOOKUP-RATE-TABLE THRU
099300             7000-LOOKUP-RATE-TABLE-EXIT.
099400     IF WS-ROW-NOT-FOUND
099500         SET ERR-RATE-UNAVAILABLE TO TRUE
099600         MOVE 'NO RATE AVAILABLE FOR THIS PAIR' TO WS-OUTCOME-TEXT
099700         PERFORM 8000-WRITE-ERROR-LINE THRU
099800                 8000-WRITE-ERROR-LINE-EXIT
099900         GO TO 3500-BUY-CURRENCY-EXIT.
100000     COMPUTE WS-COST-OR-PROCEEDS ROUNDED =
100100         WS-RATE-VALUE * TXN-AMOUNT.
100200     MOVE 'USD' TO WS-LOOKUP-CODE.
100300     PERFORM 7100-FIND-WALLET THRU 7100-FIND-WALLET-EXIT.
100400     SET WS-WAL-IDX TO WS-SUB2.
100500     MOVE WS-COST-OR-PROCEEDS TO WS-XFER-AMOUNT.
100600     PERFORM 7250-WITHDRAW-WALLET THRU 7250-WITHDRAW-WALLET-EXIT.
100700     IF WS-WITHDRAW-SHORT
100800         SET ERR-INSUFFICIENT-FUNDS TO TRUE
100900         MOVE WS-OLD-BALANCE TO WS-ED-USD-OLD
101000         MOVE WS-XFER-AMOUNT TO WS-ED-USD-AMT
101100         MOVE SPACES TO WS-OUTCOME-TEXT
101200         STRING 'INSUFFICIENT USD TO COMPLETE PURCHASE - '
101300                 DELIMITED BY SIZE
101400                 'HAVE=' DELIMITED BY SIZE
101500                 WS-ED-USD-OLD DELIMITED BY SIZE
101600                 ' NEED=' DELIMITED BY SIZE
101700                 WS-ED-USD-AMT DELIMITED BY SIZE
101800                 ' CCY=USD' DELIMITED BY SIZE
101900             INTO WS-OUTCOME-TEXT
102000         PERFORM 8000-WRITE-ERROR-LINE THRU
102100                 8000-WRITE-ERROR-LINE-EXIT
102200         GO TO 3500-BUY-CURRENCY-EXIT.
102300     MOVE WS-OLD-BALANCE TO WS-OTHER-OLD-BALANCE.
102400     MOVE WS-NEW-BALANCE TO WS-OTHER-NEW-BALANCE.
102500     MOVE TXN-CURRENCY TO WS-LOOKUP-CODE.
102600     PERFORM 7100-FIND-WALLET THRU 7100-FIND-WALLET-EXIT.
102700     IF WS-ROW-NOT-FOUND
102800         PERFORM 7150-CREATE-WALLET THRU 7150-CREATE-WALLET-EXIT.
102900     SET WS-WAL-IDX TO WS-SUB2.
103000     MOVE TXN-AMOUNT TO WS-XFER-AMOUNT.
103100     PERFORM 7200-DEPOSIT-WALLET THRU 7200-DEPOSIT-WALLET-EXIT.
103200     ADD 1 TO WS-TXN-SUCCESS-COUNT.
103300     MOVE TXN-AMOUNT TO WS-ED-QTY.
103400     MOVE WS-COST-OR-PROCEEDS TO WS-ED-USD-AMT.
103500     MOVE WS-OTHER-OLD-BALANCE TO WS-ED-USD-OLD.
103600     MOVE WS-OTHER-NEW-BALANCE TO WS-ED-USD-NEW.
103700     MOVE WS-OLD-BALANCE TO WS-ED-CCY-OLD.
103800     MOVE WS-NEW-BALANCE TO WS-ED-CCY-NEW.
103900     MOVE SPACES TO WS-OUTCOME-TEXT.
104000     STRING 'BOUGHT ' DELIMITED BY SIZE
104100             WS-ED-QTY DELIMITED BY SIZE
104200             ' ' DELIMITED BY SIZE
104300             TXN-CURRENCY DELIMITED BY SIZE
104400             ' COST=' DELIMITED BY SIZE
104500             WS-ED-USD-AMT DELIMITED BY SIZE
104600             ' USD OLD=' DELIMITED BY SIZE
104700             WS-ED-USD-OLD DELIMITED BY SIZE
104800             ' NEW=' DELIMITED BY SIZE
104900             WS-ED-USD-NEW DELIMITED BY SIZE
105000             ' CCY OLD=' DELIMITED BY SIZE
105100             WS-ED-CCY-OLD DELIMITED BY SIZE
105200             ' NEW=' DELIMITED BY SIZE
105300             WS-ED-CCY-NEW DELIMITED BY SIZE
105400         INTO WS-OUTCOME-TEXT.
105500     PERFORM 8500-WRITE-SUCCESS-LINE THRU
105600             8500-WRITE-SUCCESS-LINE-EXIT.
105700 3500-BUY-CURRENCY-EXIT.
105800     EXIT.
105900******************************************************************
106000* 4000  P-4 SELL - WITHDRAW FROM THE CURRENCY WALLET (NO WALLET  *
106100* MEANS NO FUNDS TO SELL - A MISSING WALLET IS A ZERO BALANCE    *
106200* UNDER RULE W-2, SELL NEVER CREATES ONE), DEPOSIT USD PROCEEDS. *
106300******************************************************************
106400 4000-SELL-CURRENCY.
106500     IF WS-LOGGED-IN-USER-ID = ZERO
106600         SET ERR-NOT-LOGGED-IN TO TRUE
106700         MOVE 'NO USER LOGGED IN' TO WS-OUTCOME-TEXT
106800         PERFORM 8000-WRITE-ERROR-LINE THRU
106900                 8000-WRITE-ERROR-LINE-EXIT
107000         GO TO 4000-SELL-CURRENCY-EXIT.
107100     MOVE TXN-CURRENCY TO WS-LOOKUP-CODE.
107200     PERFORM 1100-LOOKUP-CURRENCY THRU 1100-LOOKUP-CURRENCY-EXIT.
107300     IF WS-ROW-NOT-FOUND
107400         SET ERR-CURRENCY-NOT-FOUND TO TRUE
107500         MOVE 'CURRENCY CODE NOT IN REGISTRY' TO WS-OUTCOME-TEXT
107600         PERFORM 8000-WRITE-ERROR-LINE THRU
107700                 8000-WRITE-ERROR-LINE-EXIT
107800         GO TO 4000-SELL-CURRENCY-EXIT.
107900     IF TXN-AMOUNT NOT > ZERO
108000         SET ERR-INVALID-AMOUNT TO TRUE
108100         MOVE 'SELL AMOUNT MUST BE POSITIVE' TO WS-OUTCOME-TEXT
108200         PERFORM 8000-WRITE-ERROR-LINE THRU
108300                 8000-WRITE-ERROR-LINE-EXIT
108400         GO TO 4000-SELL-CURRENCY-EXIT.
108500     MOVE TXN-CURRENCY TO WS-RATE-KEY-FROM.
108600     MOVE 'USD' TO WS-RATE-KEY-TO.
108700     PERFORM 7000-LOOKUP-RATE-TABLE THRU
108800             7000-LOOKUP-RATE-TABLE-EXIT.
108900     IF WS-ROW-NOT-FOUND
109000         SET ERR-RATE-UNAVAILABLE TO TRUE
109100         MOVE 'NO RATE AVAILABLE FOR THIS PAIR' TO WS-OUTCOME-TEXT
109200         PERFORM 8000-WRITE-ERROR-LINE THRU
109300                 8000-WRITE-ERROR-LINE-EXIT
109400         GO TO 4000-SELL-CURRENCY-EXIT.
109500     MOVE TXN-CURRENCY TO WS-LOOKUP-CODE.
109600     PERFORM 7100-FIND-WALLET THRU 7100-FIND-WALLET-EXIT.
109700     MOVE TXN-AMOUNT TO WS-XFER-AMOUNT.
109800     IF WS-ROW-NOT-FOUND
109900         MOVE ZERO TO WS-OLD-BALANCE
110000         GO TO 4000-SELL-INSUFFICIENT.
110100     SET WS-WAL-IDX TO WS-SUB2.
110200     PERFORM 7250-WITHDRAW-WALLET THRU 7250-WITHDRAW-WALLET-EXIT.
110300     IF WS-WITHDRAW-SHORT
110400         GO TO 4000-SELL-INSUFFICIENT.
110500     MOVE WS-OLD-BALANCE TO WS-OTHER-OLD-BALANCE.
110600     MOVE WS-NEW-BALANCE TO WS-OTHER-NEW-BALANCE.
110700     COMPUTE WS-COST-OR-PROCEEDS ROUNDED =
110800         WS-RATE-VALUE * TXN-AMOUNT.
110900     MOVE 'USD' TO WS-LOOKUP-CODE.
111000     PERFORM 7100-FIND-WALLET THRU 7100-FIND-WALLET-EXIT.
111100     SET WS-WAL-IDX TO WS-SUB2.
111200     MOVE WS-COST-OR-PROCEEDS TO WS-XFER-AMOUNT.
111300     PERFORM 7200-DEPOSIT-WALLET THRU 7200-DEPOSIT-WALLET-EXIT.
111400     ADD 1 TO WS-TXN-SUCCESS-COUNT.
111500     MOVE TXN-AMOUNT TO WS-ED-QTY.
111600     MOVE WS-COST-OR-PROCEEDS TO WS-ED-USD-AMT.
111700     MOVE WS-OTHER-OLD-BALANCE TO WS-ED-CCY-OLD.
111800     MOVE WS-OTHER-NEW-BALANCE TO WS-ED-CCY-NEW.
111900     MOVE WS-OLD-BALANCE TO WS-ED-USD-OLD.
112000     MOVE WS-NEW-BALANCE TO WS-ED-USD-NEW.
112100     MOVE SPACES TO WS-OUTCOME-TEXT.
112200     STRING 'SOLD ' DELIMITED BY SIZE
112300             WS-ED-QTY DELIMITED BY SIZE
112400             ' ' DELIMITED BY SIZE
112500             TXN-CURRENCY DELIMITED BY SIZE
112600             ' PROCEEDS=' DELIMITED BY SIZE
112700             WS-ED-USD-AMT DELIMITED BY SIZE
112800             ' CCY OLD=' DELIMITED BY SIZE
112900             WS-ED-CCY-OLD DELIMITED BY SIZE
113000             ' NEW=' DELIMITED BY SIZE
113100             WS-ED-CCY-NEW DELIMITED BY SIZE
113200             ' USD OLD=' DELIMITED BY SIZE
113300             WS-ED-USD-OLD DELIMITED BY SIZE
113400             ' NEW=' DELIMITED BY SIZE
113500             WS-ED-USD-NEW DELIMITED BY SIZE
113600         INTO WS-OUTCOME-TEXT.
113700     PERFORM 8500-WRITE-SUCCESS-LINE THRU
113800             8500-WRITE-SUCCESS-LINE-EXIT.
113900     GO TO 4000-SELL-CURRENCY-EXIT.
114000 4000-SELL-INSUFFICIENT.
114100     SET ERR-INSUFFICIENT-FUNDS TO TRUE.
114200     MOVE WS-OLD-BALANCE TO WS-ED-CCY-OLD.
114300     MOVE WS-XFER-AMOUNT TO WS-ED-QTY.
114400     MOVE SPACES TO WS-OUTCOME-TEXT.
114500     STRING 'INSUFFICIENT FUNDS TO SELL - HAVE=' DELIMITED BY SIZE
114600             WS-ED-CCY-OLD DELIMITED BY SIZE
114700             ' NEED=' DELIMITED BY SIZE
114800             WS-ED-QTY DELIMITED BY SIZE
114900             ' CCY=' DELIMITED BY SIZE
115000             TXN-CURRENCY DELIMITED BY SIZE
115100         INTO WS-OUTCOME-TEXT.
115200     PERFORM 8000-WRITE-ERROR-LINE THRU
115300             8000-WRITE-ERROR-LINE-EXIT.
115400 4000-SELL-CURRENCY-EXIT.
115500     EXIT.
115600******************************************************************
115700* 4500  P-5 SHOW-PORTFOLIO - LIST THIS USER'S WALLETS IN CODE    *
115800* ORDER.  THE WALLET TABLE ITSELF IS NOT KEPT SORTED (A BUY CAN  *
115900* APPEND A NEW ROW FOR ANY USER AT ANY TIME) SO EACH CALL TO 4510*
116000* RE-SCANS FOR THE SMALLEST CODE STILL ABOVE THE LAST ONE PRINTED*
116100* - THE SAME SELECTION TECHNIQUE VTH USED BEFORE TABLE SORT      *
116200* VERBS WERE IN THE HOUSE STANDARD.                              *
116300******************************************************************
116400 4500-SHOW-PORTFOLIO.
116500     IF WS-LOGGED-IN-USER-ID = ZERO
116600         SET ERR-NOT-LOGGED-IN TO TRUE
116700         MOVE 'NO USER LOGGED IN' TO WS-OUTCOME-TEXT
116800         PERFORM 8000-WRITE-ERROR-LINE THRU
116900                 8000-WRITE-ERROR-LINE-EXIT
117000         GO TO 4500-SHOW-PORTFOLIO-EXIT.
117100     IF TXN-CURRENCY-2 = SPACES
117200         MOVE 'USD' TO WS-BASE-CODE
117300     ELSE
117400         MOVE TXN-CURRENCY-2 TO WS-BASE-CODE.
117500     MOVE SPACES TO WS-LAST-CODE-PRINTED.
117600     MOVE ZERO TO WS-PORT-TOTAL.
117700     PERFORM 4510-FIND-AND-PRINT-NEXT-WALLET THRU
117800             4510-FIND-AND-PRINT-NEXT-WALLET-EXIT
117900         UNTIL WS-NEXT-CODE-TO-PRINT = HIGH-VALUES.
118000     PERFORM 4600-WRITE-PORTFOLIO-TOTAL THRU
118100             4600-WRITE-PORTFOLIO-TOTAL-EXIT.
118200     ADD 1 TO WS-TXN-SUCCESS-COUNT.
118300     MOVE 'PORTFOLIO LISTED' TO WS-OUTCOME-TEXT.
118400     PERFORM 8500-WRITE-SUCCESS-LINE THRU
118500             8500-WRITE-SUCCESS-LINE-EXIT.
118600 4500-SHOW-PORTFOLIO-EXIT.
118700     EXIT.
118800*
118900 4510-FIND-AND-PRINT-NEXT-WALLET.
119000     MOVE HIGH-VALUES TO WS-NEXT-CODE-TO-PRINT.
119100     MOVE ZERO TO WS-SUB2.
119200     PERFORM 4515-SCAN-ONE-WALLET-FOR-MIN THRU
119300             4515-SCAN-ONE-WALLET-FOR-MIN-EXIT
119400         VARYING WS-WAL-IDX FROM 1 BY 1
119500         UNTIL WS-WAL-IDX > WS-WAL-COUNT.
119600     IF WS-NEXT-CODE-TO-PRINT = HIGH-VALUES
119700         GO TO 4510-FIND-AND-PRINT-NEXT-WALLET-EXIT.
119800     MOVE WS-NEXT-CODE-TO-PRINT TO WS-LAST-CODE-PRINTED.
119900     PERFORM 4520-PRINT-ONE-WALLET-LINE THRU
120000             4520-PRINT-ONE-WALLET-LINE-EXIT.
120100 4510-FIND-AND-PRINT-NEXT-WALLET-EXIT.
120200     EXIT.
120300*
120400 4515-SCAN-ONE-WALLET-FOR-MIN.
120500     IF WAL-USER-ID OF WS-WAL-ENTRY(WS-WAL-IDX) =
120600            WS-LOGGED-IN-USER-ID
120700        AND WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX) >
120800            WS-LAST-CODE-PRINTED
120900        AND WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX) <
121000            WS-NEXT-CODE-TO-PRINT
121100         MOVE WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX) TO
121200             WS-NEXT-CODE-TO-PRINT
121300         MOVE WS-WAL-IDX TO WS-SUB2.
121400 4515-SCAN-ONE-WALLET-FOR-MIN-EXIT.
121500     EXIT.
121600*
121700 4520-PRINT-ONE-WALLET-LINE.
121800     SET WS-WAL-IDX TO WS-SUB2.
121900     MOVE SPACES TO RPT-LINE.
122000     MOVE WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX) TO RPP-CODE.
122100     MOVE WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX) TO RPP-NATIVE.
122200     MOVE WS-BASE-CODE TO RPP-BASE.
122300     IF WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX) = WS-BASE-CODE
122400         MOVE WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX) TO
122500             WS-CONVERTED-AMOUNT
122600         MOVE WS-CONVERTED-AMOUNT TO RPP-CONVERTED
122700         ADD WS-CONVERTED-AMOUNT TO WS-PORT-TOTAL
122800     ELSE
122900         MOVE WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX) TO
123000             WS-RATE-KEY-FROM
123100         MOVE WS-BASE-CODE TO WS-RATE-KEY-TO
123200         PERFORM 7000-LOOKUP-RATE-TABLE THRU
123300                 7000-LOOKUP-RATE-TABLE-EXIT
123400         IF WS-ROW-FOUND
123500             COMPUTE WS-CONVERTED-AMOUNT ROUNDED =
123600                 WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX) *
123700                 WS-RATE-VALUE
123800             MOVE WS-CONVERTED-AMOUNT TO RPP-CONVERTED
123900             ADD WS-CONVERTED-AMOUNT TO WS-PORT-TOTAL
124000         ELSE
124100             MOVE ZERO TO RPP-CONVERTED
124200             MOVE 'NOAVL' TO RPP-BASE.
124300     WRITE RPT-LINE FROM RPT-PORT-LINE.
124400 4520-PRINT-ONE-WALLET-LINE-EXIT.
124500     EXIT.
124600*
124700 4600-WRITE-PORTFOLIO-TOTAL.
124800     MOVE SPACES TO RPT-LINE.
124900     MOVE WS-PORT-TOTAL TO RPT-TOTAL-AMOUNT.
125000     MOVE WS-BASE-CODE TO RPT-TOTAL-BASE.
125100     WRITE RPT-LINE FROM RPT-TOTAL-LINE.
125200 4600-WRITE-PORTFOLIO-TOTAL-EXIT.
125300     EXIT.
125400******************************************************************
125500* 7000  R-1 RATE LOOKUP - DIRECT PAIR, ELSE 1/REVERSE-PAIR.      *
125600* CALLER PRESETS WS-RATE-KEY-FROM/WS-RATE-KEY-TO.  RETURNS       *
125700* WS-ROW-FOUND AND WS-RATE-VALUE.                                *
125800******************************************************************
125900 7000-LOOKUP-RATE-TABLE.
126000     SET WS-ROW-NOT-FOUND TO TRUE.
126100     MOVE ZERO TO WS-RATE-VALUE.
126200     SET WS-RTE-IDX TO 1.
126300     PERFORM 7010-SCAN-DIRECT-RATE THRU 7010-SCAN-DIRECT-RATE-EXIT
126400         UNTIL WS-RTE-IDX > WS-RTE-COUNT OR WS-ROW-FOUND.
126500     IF WS-ROW-FOUND
126600         GO TO 7000-LOOKUP-RATE-TABLE-EXIT.
126700     SET WS-RTE-IDX TO 1.
126800     PERFORM 7020-SCAN-REVERSE-RATE THRU
126900             7020-SCAN-REVERSE-RATE-EXIT
127000         UNTIL WS-RTE-IDX > WS-RTE-COUNT OR WS-ROW-FOUND.
127100 7000-LOOKUP-RATE-TABLE-EXIT.
127200     EXIT.
127300*
127400 7010-SCAN-DIRECT-RATE.
127500     IF RTE-FROM OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-RATE-KEY-FROM
127600        AND RTE-TO OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-RATE-KEY-TO
127700         SET WS-ROW-FOUND TO TRUE
127800          MOVE RTE-RATE OF WS-RTE-ENTRY(WS-RTE-IDX) TO
127900             WS-RATE-VALUE
128000     ELSE
128100         SET WS-RTE-IDX UP BY 1.
128200 7010-SCAN-DIRECT-RATE-EXIT.
128300     EXIT.
128400*
128500 7020-SCAN-REVERSE-RATE.
128600     IF RTE-FROM OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-RATE-KEY-TO
128700        AND RTE-TO OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-RATE-KEY-FROM
128800         SET WS-ROW-FOUND TO TRUE
128900         DIVIDE RTE-RATE OF WS-RTE-ENTRY(WS-RTE-IDX) INTO 1
129000             GIVING WS-RATE-VALUE ROUNDED
129100     ELSE
129200         SET WS-RTE-IDX UP BY 1.
129300 7020-SCAN-REVERSE-RATE-EXIT.
129400     EXIT.
129500******************************************************************
129600* 7100  FIND THE LOGGED-IN USER'S WALLET FOR WS-LOOKUP-CODE      *
129700******************************************************************
129800 7100-FIND-WALLET.
129900     SET WS-ROW-NOT-FOUND TO TRUE.
130000     MOVE ZERO TO WS-SUB2.
130100     SET WS-WAL-IDX TO 1.
130200     PERFORM 7110-SCAN-ONE-WALLET THRU 7110-SCAN-ONE-WALLET-EXIT
130300         UNTIL WS-WAL-IDX > WS-WAL-COUNT OR WS-ROW-FOUND.
130400 7100-FIND-WALLET-EXIT.
130500     EXIT.
130600*
130700 7110-SCAN-ONE-WALLET.
130800     IF WAL-USER-ID OF WS-WAL-ENTRY(WS-WAL-IDX) =
130900         WS-LOGGED-IN-USER-ID
131000        AND WAL-CURR-CODE OF WS-WAL-ENTRY(WS-WAL-IDX) =
131100            WS-LOOKUP-CODE
131200         SET WS-ROW-FOUND TO TRUE
131300         SET WS-SUB2 TO WS-WAL-IDX
131400     ELSE
131500         SET WS-WAL-IDX UP BY 1.
131600 7110-SCAN-ONE-WALLET-EXIT.
131700     EXIT.
131800******************************************************************
131900* 7150  CREATE A ZERO-BALANCE WALLET FOR WS-LOOKUP-CODE          *
132000******************************************************************
132100 7150-CREATE-WALLET.
132200     ADD 1 TO WS-WAL-COUNT.
132300     SET WS-SUB2 TO WS-WAL-COUNT.
132400     SET WS-WAL-IDX TO WS-WAL-COUNT.
132500     MOVE WS-LOGGED-IN-USER-ID TO WAL-USER-ID OF
132600         WS-WAL-ENTRY(WS-WAL-IDX).
132700     MOVE WS-LOOKUP-CODE TO WAL-CURR-CODE OF
132800         WS-WAL-ENTRY(WS-WAL-IDX).
132900     MOVE ZERO TO WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX).
133000 7150-CREATE-WALLET-EXIT.
133100     EXIT.
133200******************************************************************
133300* 7200  W-1 DEPOSIT WS-XFER-AMOUNT INTO WS-WAL-ENTRY(WS-WAL-IDX) *
133400******************************************************************
133500 7200-DEPOSIT-WALLET.
133600     MOVE WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX) TO
133700         WS-OLD-BALANCE.
133800     ADD WS-XFER-AMOUNT TO
133900         WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX).
134000     MOVE WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX) TO
134100         WS-NEW-BALANCE.
134200 7200-DEPOSIT-WALLET-EXIT.
134300     EXIT.
134400******************************************************************
134500* 7250  W-2/W-3 WITHDRAW WS-XFER-AMOUNT FROM WS-WAL-ENTRY        *
134600* (WS-WAL-IDX).  SETS WS-WITHDRAW-SHORT WITHOUT POSTING WHEN THE *
134700* BALANCE WOULD GO NEGATIVE.                                     *
134800******************************************************************
134900 7250-WITHDRAW-WALLET.
135000     MOVE WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX) TO
135100         WS-OLD-BALANCE.
135200     IF WS-XFER-AMOUNT > WS-OLD-BALANCE
135300         SET WS-WITHDRAW-SHORT TO TRUE
135400     ELSE
135500         SET WS-WITHDRAW-OK TO TRUE
135600         SUBTRACT WS-XFER-AMOUNT FROM
135700             WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX)
135800         MOVE WAL-BALANCE OF WS-WAL-ENTRY(WS-WAL-IDX) TO
135900             WS-NEW-BALANCE.
136000 7250-WITHDRAW-WALLET-EXIT.
136100     EXIT.
136200******************************************************************
136300* 7300  R-2 UPSERT THE DIRECTED PAIR WS-RATE-KEY-FROM/TO WITH    *
136400* WS-UPSERT-RATE, STAMPING THE JOB TIMESTAMP.                    *
136500******************************************************************
136600 7300-UPSERT-RATE-TABLE.
136700     PERFORM 7600-FIND-DIRECT-RATE-ROW THRU
136800             7600-FIND-DIRECT-RATE-ROW-EXIT.
136900     IF WS-ROW-NOT-FOUND
137000         ADD 1 TO WS-RTE-COUNT
137100         SET WS-SUB3 TO WS-RTE-COUNT.
137200     SET WS-RTE-IDX TO WS-SUB3.
137300     MOVE WS-RATE-KEY-FROM TO
137400         RTE-FROM OF WS-RTE-ENTRY(WS-RTE-IDX).
137500     MOVE WS-RATE-KEY-TO TO RTE-TO OF WS-RTE-ENTRY(WS-RTE-IDX).
137600     MOVE WS-UPSERT-RATE TO RTE-RATE OF WS-RTE-ENTRY(WS-RTE-IDX).
137700     MOVE WS-JOB-TS-CCYY TO
137800         RTE-UPD-CCYY OF WS-RTE-ENTRY(WS-RTE-IDX).
137900     MOVE WS-JOB-TS-MM TO RTE-UPD-MM OF WS-RTE-ENTRY(WS-RTE-IDX).
138000     MOVE WS-JOB-TS-DD TO RTE-UPD-DD OF WS-RTE-ENTRY(WS-RTE-IDX).
138100     MOVE WS-SYS-HH TO RTE-UPD-HH OF WS-RTE-ENTRY(WS-RTE-IDX).
138200     MOVE WS-SYS-MN TO RTE-UPD-MN OF WS-RTE-ENTRY(WS-RTE-IDX).
138300     MOVE WS-SYS-SS TO RTE-UPD-SS OF WS-RTE-ENTRY(WS-RTE-IDX).
138400 7300-UPSERT-RATE-TABLE-EXIT.
138500     EXIT.
138600******************************************************************
138700* 7350  R-3 FALLBACK SNAPSHOT - THE FIVE BUILT-IN RATES STAND IN *
138800* FOR A LIVE FEED WHEN GETRATE FINDS THE CACHED PAIR STALE.  A   *
138900* PAIR OUTSIDE THIS LIST STAYS AS IT WAS - THERE IS NO FEED TO   *
139000* REFRESH IT FROM UNTIL RATEUPD NEXT RUNS.                       *
139100******************************************************************
139200 7350-REFRESH-FALLBACK-SNAPSHOT.
139300     IF WS-RATE-KEY-FROM = 'EUR' AND WS-RATE-KEY-TO = 'USD'
139400         MOVE 1.158700 TO WS-UPSERT-RATE
139500         PERFORM 7300-UPSERT-RATE-TABLE THRU
139600                 7300-UPSERT-RATE-TABLE-EXIT
139700     ELSE IF WS-RATE-KEY-FROM = 'BTC' AND WS-RATE-KEY-TO = 'USD'
139800         MOVE 59337.210000 TO WS-UPSERT-RATE
139900         PERFORM 7300-UPSERT-RATE-TABLE THRU
140000                 7300-UPSERT-RATE-TABLE-EXIT
140100     ELSE IF WS-RATE-KEY-FROM = 'RUB' AND WS-RATE-KEY-TO = 'USD'
140200         MOVE 0.012370 TO WS-UPSERT-RATE
140300         PERFORM 7300-UPSERT-RATE-TABLE THRU
140400                 7300-UPSERT-RATE-TABLE-EXIT
140500     ELSE IF WS-RATE-KEY-FROM = 'ETH' AND WS-RATE-KEY-TO = 'USD'
140600         MOVE 3720.000000 TO WS-UPSERT-RATE
140700         PERFORM 7300-UPSERT-RATE-TABLE THRU
140800                 7300-UPSERT-RATE-TABLE-EXIT
140900     ELSE IF WS-RATE-KEY-FROM = 'IRR' AND WS-RATE-KEY-TO = 'USD'
141000         MOVE 42276.908200 TO WS-UPSERT-RATE
141100         PERFORM 7300-UPSERT-RATE-TABLE THRU
141200                 7300-UPSERT-RATE-TABLE-EXIT
141300     ELSE
141400         CONTINUE.
141500 7350-REFRESH-FALLBACK-SNAPSHOT-EXIT.
141600     EXIT.
141700******************************************************************
141800* 7400  TTL FRESHNESS TEST (WS-RATE-TTL-SECONDS) ON              *
141900* WS-RTE-ENTRY(WS-SUB3) AGAINST THE JOB TIMESTAMP - DIFFERENT    *
142000* CALENDAR DATE IS ALWAYS STALE, SAME DATE COMPARES SECONDS-OF-  *
142100* DAY.                                                           *
142200******************************************************************
142300 7400-CHECK-RATE-FRESHNESS.
142400     SET WS-RTE-IDX TO WS-SUB3.
142500     IF RTE-UPD-CCYY OF WS-RTE-ENTRY(WS-RTE-IDX) NOT =
142600            WS-JOB-TS-CCYY
142700        OR RTE-UPD-MM OF WS-RTE-ENTRY(WS-RTE-IDX) NOT =
142800           WS-JOB-TS-MM
142900        OR RTE-UPD-DD OF WS-RTE-ENTRY(WS-RTE-IDX) NOT =
143000           WS-JOB-TS-DD
143100         SET WS-RATE-IS-STALE TO TRUE
143200         GO TO 7400-CHECK-RATE-FRESHNESS-EXIT.
143300     COMPUTE WS-RATE-SECONDS-OF-DAY =
143400         (RTE-UPD-HH OF WS-RTE-ENTRY(WS-RTE-IDX) * 3600) +
143500         (RTE-UPD-MN OF WS-RTE-ENTRY(WS-RTE-IDX) * 60) +
143600          RTE-UPD-SS OF WS-RTE-ENTRY(WS-RTE-IDX).
143700     IF WS-JOB-SECONDS-OF-DAY - WS-RATE-SECONDS-OF-DAY >
143800            WS-RATE-TTL-SECONDS
143900         SET WS-RATE-IS-STALE TO TRUE
144000     ELSE
144100         SET WS-RATE-IS-FRESH TO TRUE.
144200 7400-CHECK-RATE-FRESHNESS-EXIT.
144300     EXIT.
144400******************************************************************
144500* 7500  U-2 NEXT USER ID - ONE MORE THAN THE HIGHEST ON FILE     *
144600******************************************************************
144700 7500-FIND-NEXT-USER-ID.
144800     MOVE ZERO TO WS-NEXT-USER-ID.
144900     SET WS-USR-IDX TO 1.
145000     PERFORM 7510-SCAN-FOR-MAX-ID THRU 7510-SCAN-FOR-MAX-ID-EXIT
145100         UNTIL WS-USR-IDX > WS-USR-COUNT.
145200     ADD 1 TO WS-NEXT-USER-ID.
145300 7500-FIND-NEXT-USER-ID-EXIT.
145400     EXIT.
145500*
145600 7510-SCAN-FOR-MAX-ID.
145700     IF USR-ID OF WS-USR-ENTRY(WS-USR-IDX) > WS-NEXT-USER-ID
145800          MOVE USR-ID OF WS-USR-ENTRY(WS-USR-IDX) TO
145900             WS-NEXT-USER-ID.
146000     SET WS-USR-IDX UP BY 1.
146100 7510-SCAN-FOR-MAX-ID-EXIT.
146200     EXIT.
146300******************************************************************
146400* 7600  FIND THE DIRECT RATE ROW FOR WS-RATE-KEY-FROM/TO (NO     *
146500* REVERSE FALLBACK - USED BY THE UPSERT PARAGRAPH, WHICH MUST    *
146600* KNOW IF THE DIRECTED PAIR ITSELF IS ON FILE BEFORE IT DECIDES  *
146700* ADD-NEW VS REPLACE-EXISTING.  7000 IS THE ONE TO PERFORM WHEN  *
146800* A REVERSE-PAIR FALLBACK IS ACCEPTABLE (SEE R-1).               *
146900******************************************************************
147000 7600-FIND-DIRECT-RATE-ROW.
147100     SET WS-ROW-NOT-FOUND TO TRUE.
147200     MOVE ZERO TO WS-SUB3.
147300     SET WS-RTE-IDX TO 1.
147400     PERFORM 7610-SCAN-ONE-RATE-ROW THRU
147500             7610-SCAN-ONE-RATE-ROW-EXIT
147600         UNTIL WS-RTE-IDX > WS-RTE-COUNT OR WS-ROW-FOUND.
147700 7600-FIND-DIRECT-RATE-ROW-EXIT.
147800     EXIT.
147900*
148000 7610-SCAN-ONE-RATE-ROW.
148100     IF RTE-FROM OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-RATE-KEY-FROM
148200        AND RTE-TO OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-RATE-KEY-TO
148300         SET WS-ROW-FOUND TO TRUE
148400         SET WS-SUB3 TO WS-RTE-IDX
148500     ELSE
148600         SET WS-RTE-IDX UP BY 1.
148700 7610-SCAN-ONE-RATE-ROW-EXIT.
148800     EXIT.
148900******************************************************************
149000* 8000  WRITE AN ERROR DETAIL LINE AND BUMP ITS ERROR-CLASS COUNT*
149100******************************************************************
149200 8000-WRITE-ERROR-LINE.
149300     ADD 1 TO WS-TXN-FAILED-COUNT.
149400     EVALUATE TRUE
149500         WHEN ERR-CURRENCY-NOT-FOUND
149600             ADD 1 TO WS-ERR-CNT-CCY-NF
149700         WHEN ERR-INSUFFICIENT-FUNDS
149800             ADD 1 TO WS-ERR-CNT-FUNDS
149900         WHEN ERR-USER-NOT-FOUND
150000             ADD 1 TO WS-ERR-CNT-USR-NF
150100         WHEN ERR-USERNAME-TAKEN
150200             ADD 1 TO WS-ERR-CNT-DUPNAME
150300         WHEN ERR-SHORT-PASSWORD
150400             ADD 1 TO WS-ERR-CNT-SHORTPW
150500         WHEN ERR-WRONG-PASSWORD
150600             ADD 1 TO WS-ERR-CNT-BADPW
150700         WHEN ERR-NOT-LOGGED-IN
150800             ADD 1 TO WS-ERR-CNT-NOLOGIN
150900         WHEN ERR-RATE-UNAVAILABLE
151000             ADD 1 TO WS-ERR-CNT-NORATE
151100         WHEN ERR-INVALID-AMOUNT
151200             ADD 1 TO WS-ERR-CNT-BADAMT
151300         WHEN ERR-INVALID-COMMAND
151400             ADD 1 TO WS-ERR-CNT-BADCMD
151500         WHEN OTHER
151600             CONTINUE
151700     END-EVALUATE.
151800     ADD 1 TO WS-SEQ-NO.
151900     MOVE SPACES TO RPT-LINE.
152000     MOVE WS-SEQ-NO TO RPD-SEQ.
152100     MOVE TXN-COMMAND TO RPD-COMMAND.
152200     IF TXN-IS-REGISTER OR TXN-IS-LOGIN
152300         MOVE TXN-USERNAME TO RPD-USER
152400     ELSE
152500         MOVE WS-LOGGED-IN-USERNAME TO RPD-USER.
152600     STRING 'ERROR: ' DELIMITED BY SIZE
152700             WS-ERROR-CLASS DELIMITED BY SIZE
152800             ' - ' DELIMITED BY SIZE
152900             WS-OUTCOME-TEXT DELIMITED BY SIZE
153000         INTO RPD-OUTCOME.
153100     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
153200 8000-WRITE-ERROR-LINE-EXIT.
153300     EXIT.
153400******************************************************************
153500* 8500  WRITE A SUCCESS DETAIL LINE                              *
153600******************************************************************
153700 8500-WRITE-SUCCESS-LINE.
153800     ADD 1 TO WS-SEQ-NO.
153900     MOVE SPACES TO RPT-LINE.
154000     MOVE WS-SEQ-NO TO RPD-SEQ.
154100     MOVE TXN-COMMAND TO RPD-COMMAND.
154200     IF TXN-IS-REGISTER OR TXN-IS-LOGIN
154300         MOVE TXN-USERNAME TO RPD-USER
154400     ELSE
154500         MOVE WS-LOGGED-IN-USERNAME TO RPD-USER.
154600     STRING 'OK: ' DELIMITED BY SIZE
154700             WS-OUTCOME-TEXT DELIMITED BY SIZE
154800         INTO RPD-OUTCOME.
154900     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
155000 8500-WRITE-SUCCESS-LINE-EXIT.
155100     EXIT.
155200******************************************************************
155300* 9000  END OF JOB - REWRITE THE MASTER FILES, PRINT THE TRAILER *
155400******************************************************************
155500 9000-END-OF-JOB.
155600     PERFORM 9100-REWRITE-USERFILE THRU
155700             9100-REWRITE-USERFILE-EXIT.
155800     PERFORM 9200-REWRITE-WALLETFILE THRU
155900             9200-REWRITE-WALLETFILE-EXIT.
156000     PERFORM 9400-WRITE-TRAILER THRU 9400-WRITE-TRAILER-EXIT.
156100     CLOSE TRANSFILE.
156200     CLOSE RPTFILE.
156300 9000-END-OF-JOB-EXIT.
156400     EXIT.
156500*
156600 9100-REWRITE-USERFILE.
156700     OPEN OUTPUT USERFILE.
156800     PERFORM 9110-WRITE-ONE-USER THRU 9110-WRITE-ONE-USER-EXIT
156900         VARYING WS-USR-IDX FROM 1 BY 1
157000         UNTIL WS-USR-IDX > WS-USR-COUNT.
157100     CLOSE USERFILE.
157200 9100-REWRITE-USERFILE-EXIT.
157300     EXIT.
157400*
157500 9110-WRITE-ONE-USER.
157600     MOVE CORRESPONDING WS-USR-ENTRY(WS-USR-IDX) TO
157700         USER-FILE-RECORD.
157800     WRITE USER-FILE-RECORD.
157900 9110-WRITE-ONE-USER-EXIT.
158000     EXIT.
158100*
158200 9200-REWRITE-WALLETFILE.
158300     OPEN OUTPUT WALLETFILE.
158400     PERFORM 9210-WRITE-ONE-WALLET THRU 9210-WRITE-ONE-WALLET-EXIT
158500         VARYING WS-WAL-IDX FROM 1 BY 1
158600         UNTIL WS-WAL-IDX > WS-WAL-COUNT.
158700     CLOSE WALLETFILE.
158800 9200-REWRITE-WALLETFILE-EXIT.
158900     EXIT.
159000*
159100 9210-WRITE-ONE-WALLET.
159200     MOVE CORRESPONDING WS-WAL-ENTRY(WS-WAL-IDX) TO
159300         WALLET-FILE-RECORD.
159400     WRITE WALLET-FILE-RECORD.
159500 9210-WRITE-ONE-WALLET-EXIT.
159600     EXIT.
159700******************************************************************
159800* 9400  TRAILER - READ/SUCCEEDED/FAILED AND THE SEVEN PER-COMMAND*
159900* COUNTS, ONE LINE EACH (WRITTEN OUT LONGHAND, HOUSE STYLE)      *
160000******************************************************************
160100 9400-WRITE-TRAILER.
160200     MOVE SPACES TO RPT-LINE.
160300     MOVE 'TRANSACTIONS READ' TO RPT-TR-LABEL.
160400     MOVE WS-TXN-READ-COUNT TO RPT-TR-COUNT.
160500     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
160600     MOVE SPACES TO RPT-LINE.
160700     MOVE 'TRANSACTIONS SUCCEEDED' TO RPT-TR-LABEL.
160800     MOVE WS-TXN-SUCCESS-COUNT TO RPT-TR-COUNT.
160900     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
161000     MOVE SPACES TO RPT-LINE.
161100     MOVE 'TRANSACTIONS FAILED' TO RPT-TR-LABEL.
161200     MOVE WS-TXN-FAILED-COUNT TO RPT-TR-COUNT.
161300     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
161400     MOVE SPACES TO RPT-LINE.
161500     MOVE 'REGISTER COUNT' TO RPT-TR-LABEL.
161600     MOVE WS-CNT-REGISTER TO RPT-TR-COUNT.
161700     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
161800     MOVE SPACES TO RPT-LINE.
161900     MOVE 'LOGIN COUNT' TO RPT-TR-LABEL.
162000     MOVE WS-CNT-LOGIN TO RPT-TR-COUNT.
162100     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
162200     MOVE SPACES TO RPT-LINE.
162300     MOVE 'BUYUSD COUNT' TO RPT-TR-LABEL.
162400     MOVE WS-CNT-BUYUSD TO RPT-TR-COUNT.
162500     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
162600     MOVE SPACES TO RPT-LINE.
162700     MOVE 'BUY COUNT' TO RPT-TR-LABEL.
162800     MOVE WS-CNT-BUY TO RPT-TR-COUNT.
162900     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
163000     MOVE SPACES TO RPT-LINE.
163100     MOVE 'SELL COUNT' TO RPT-TR-LABEL.
163200     MOVE WS-CNT-SELL TO RPT-TR-COUNT.
163300     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
163400     MOVE SPACES TO RPT-LINE.
163500     MOVE 'SHOWPORT COUNT' TO RPT-TR-LABEL.
163600     MOVE WS-CNT-SHOWPORT TO RPT-TR-COUNT.
163700     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
163800     MOVE SPACES TO RPT-LINE.
163900     MOVE 'GETRATE COUNT' TO RPT-TR-LABEL.
164000     MOVE WS-CNT-GETRATE TO RPT-TR-COUNT.
164100     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
164200 9400-WRITE-TRAILER-EXIT.
164300     EXIT.
