000100******************************************************************
000200*                                                                *
000300*    (c) 1987,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) copybook/WALREC.cpy  $Revision: 1.4 $"        *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   WALREC  -  WALLET DETAIL RECORD (WALLETFILE)                *
001100*                                                                *
001200*   ONE RECORD PER (USER, CURRENCY) WALLET, ASCENDING BY         *
001300*   WAL-USER-ID THEN WAL-CURR-CODE.  A WALLET IS CREATED ONLY    *
001400*   WHEN THE USER REGISTERS (USD WALLET) OR FIRST BUYS A NEW     *
001500*   CURRENCY (3500-BUY-CURRENCY) - SELL NEVER CREATES ONE.       *
001600*   BALANCE MAY NEVER GO NEGATIVE (RULE W-3).                    *
001700*                                                                *
001800*   MAINTENANCE                                                  *
001900*   87/02/14 DWM  ORIGINAL LAYOUT, USD WALLETS ONLY              *
002000*   91/09/04 SOK  OPENED UP TO ANY REGISTRY CURRENCY PER VTH-118 *
002100*   98/11/20 PRY  Y2K REVIEW - NO DATE FIELD ON THIS RECORD      *
002200******************************************************************
002300     05  WAL-USER-ID              PIC 9(5).
002400     05  WAL-CURR-CODE            PIC X(5).
002500     05  WAL-BALANCE              PIC S9(11)V9(4).
002600     05  FILLER                   PIC X(15).
