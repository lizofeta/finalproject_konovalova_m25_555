000100******************************************************************
000200*                                                                *
000300*    (c) 1987,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) copybook/USRREC.cpy  $Revision: 1.5 $"        *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   USRREC  -  USER MASTER RECORD (USERFILE)                    *
001100*                                                                *
001200*   ONE RECORD PER REGISTERED USER, ASCENDING BY USR-ID.         *
001300*   THE PASSWORD IS NEVER CARRIED IN THE CLEAR - USR-HASH IS     *
001400*   THE ONE-WAY DIGEST OF PASSWORD+USR-SALT, USR-SALT BEING      *
001500*   DRAWN FRESH AT REGISTRATION TIME (SEE 2000-REGISTER-USER).   *
001600*                                                                *
001700*   MAINTENANCE                                                  *
001800*   87/02/14 DWM  ORIGINAL LAYOUT                                *
001900*   90/01/09 DWM  ADDED USR-SALT (WAS HASH-ONLY, NO SALTING)     *
002000*   98/11/20 PRY  Y2K - USR-REG-DATE WIDENED X(8) TO X(10)       *
002100*                 (CCYY-MM-DD, WAS YYMMDD)                       *
002200*   03/05/30 LXF  VTH-244 - REC-FORMAT COMMENT CLEANUP           *
002300******************************************************************
002400     05  USR-ID                   PIC 9(5).
002500     05  USR-NAME                 PIC X(20).
002600     05  USR-HASH                 PIC X(64).
002700     05  USR-SALT                 PIC X(16).
002800     05  USR-REG-DATE.
002900         10  USR-REG-CCYY             PIC 9(4).
003000         10  FILLER                   PIC X VALUE '-'.
003100         10  USR-REG-MM               PIC 9(2).
003200         10  FILLER                   PIC X VALUE '-'.
003300         10  USR-REG-DD               PIC 9(2).
003400     05  FILLER                   PIC X(5).
