000100******************************************************************
000200*                                                                *
000300*    (c) 1987,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) copybook/TXNREC.cpy  $Revision: 1.3 $"        *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   TXNREC  -  BATCH TRANSACTION INPUT RECORD (TRANSFILE)        *
001100*                                                                *
001200*   ONE RECORD PER COMMAND.  REPLACES THE OLD ON-LINE COMMAND    *
001300*   LOOP - EVERY VERB THE OPERATOR USED TO TYPE AT THE PROMPT    *
001400*   (REGISTER/LOGIN/BUYUSD/BUY/SELL/SHOWPORT/GETRATE) IS NOW A   *
001500*   FIXED-FORMAT RECORD READ BY TRNPROC.                         *
001600*                                                                *
001700*   MAINTENANCE                                                  *
001800*   87/02/14 DWM  ORIGINAL LAYOUT (REGISTER/LOGIN/BUY/SELL)      *
001900*   89/06/02 DWM  ADDED TXN-CURRENCY-2 FOR GETRATE TARGET CCY    *
002000*   98/11/20 PRY  Y2K REVIEW - NO DATE FIELD CARRIED ON THIS REC *
002100*   02/18/04 LXF  VTH-261 - GAVE REGISTER/LOGIN THEIR OWN        *
002200*                 PASSWORD FIELD OUT OF THE TRAILING FILLER -    *
002300*                 IT WAS BORROWING TXN-CURRENCY (MEANT FOR       *
002400*                 BUY/SELL/GETRATE'S FROM CODE), CAPPING EVERY   *
002500*                 PASSWORD AT 5 BYTES WITH NOTHING ON THE RECORD *
002600*                 SAYING SO.  RECORD STAYS 60 BYTES - 4 OF THE   *
002700*                 OLD 5 FILLER BYTES BECOME TXN-PASSWORD, 1      *
002800*                 STAYS FILLER.                                 *
002900******************************************************************
003000     05  TXN-COMMAND             PIC X(10).
003100         88  TXN-IS-REGISTER         VALUE 'REGISTER'.
003200         88  TXN-IS-LOGIN             VALUE 'LOGIN'.
003300         88  TXN-IS-BUYUSD           VALUE 'BUYUSD'.
003400         88  TXN-IS-BUY               VALUE 'BUY'.
003500         88  TXN-IS-SELL             VALUE 'SELL'.
003600         88  TXN-IS-SHOWPORT         VALUE 'SHOWPORT'.
003700         88  TXN-IS-GETRATE           VALUE 'GETRATE'.
003800     05  TXN-USERNAME             PIC X(20).
003900     05  TXN-CURRENCY             PIC X(5).
004000     05  TXN-CURRENCY-2           PIC X(5).
004100     05  TXN-AMOUNT               PIC 9(11)V9(4).
004200*    TXN-PASSWORD - REGISTER/LOGIN ONLY.  4 BYTES IS THE FLOOR
004300*    RULE U-1 DEMANDS (SHORT-PASSWORD BELOW 4) AND THE CEILING
004400*    THIS FIXED-LENGTH RECORD HAS ROOM FOR - NOT USED BY ANY
004500*    OTHER COMMAND.
004600     05  TXN-PASSWORD             PIC X(4).
004700     05  FILLER                   PIC X(1).
