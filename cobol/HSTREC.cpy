000100******************************************************************
000200*                                                                *
000300*    (c) 1987,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) copybook/HSTREC.cpy  $Revision: 1.3 $"        *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   HSTREC  -  RATE HISTORY / FEED RECORD (RATEHIST, FEEDFILE)   *
001100*                                                                *
001200*   SAME 80-BYTE SHAPE SERVES TWO FILES:                        *
001300*     RATEHIST - APPEND-ONLY HISTORY, ONE ROW PER REFRESH, NO    *
001400*                DEDUP (RULE F-1).                               *
001500*     FEEDFILE - THE UPDATER'S INPUT, STANDING IN FOR THE LIVE   *
001600*                CoinGecko/ExchangeRate-API FEEDS.               *
001700*                                                                *
001800*   MAINTENANCE                                                  *
001900*   91/09/04 SOK  ORIGINAL LAYOUT FOR THE HISTORY FILE           *
002000*   93/04/19 SOK  REUSED AS THE FEED RECORD PER VTH-151          *
002100*   98/11/20 PRY  Y2K - HIS-TIMESTAMP WIDENED TO CCYY-MM-DD      *
002200*                 HH:MM:SS (WAS YYMMDDHHMMSS)                    *
002300******************************************************************
002400     05  HIS-FROM                 PIC X(5).
002500     05  HIS-TO                   PIC X(5).
002600     05  HIS-RATE                 PIC 9(7)V9(6).
002700     05  HIS-TIMESTAMP.
002800         10  HIS-TS-CCYY              PIC 9(4).
002900         10  FILLER                   PIC X VALUE '-'.
003000         10  HIS-TS-MM                PIC 9(2).
003100         10  FILLER                   PIC X VALUE '-'.
003200         10  HIS-TS-DD                PIC 9(2).
003300         10  FILLER                   PIC X VALUE SPACE.
003400         10  HIS-TS-HH                PIC 9(2).
003500         10  FILLER                   PIC X VALUE ':'.
003600         10  HIS-TS-MN                PIC 9(2).
003700         10  FILLER                   PIC X VALUE ':'.
003800         10  HIS-TS-SS                PIC 9(2).
003900     05  HIS-SOURCE               PIC X(15).
004000     05  FILLER                   PIC X(23).
