000100******************************************************************
000200*                                                                *
000300*    (c) 1987,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) copybook/RATREC.cpy  $Revision: 1.6 $"        *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   RATREC  -  CURRENT RATE RECORD (RATEFILE)                   *
001100*                                                                *
001200*   ONE RECORD PER DIRECTED PAIR, KEY RTE-FROM + RTE-TO.  THE    *
001300*   REVERSE PAIR IS NOT STORED - 7000-LOOKUP-RATE-TABLE FALLS    *
001400*   BACK TO 1/RATE WHEN ONLY THE REVERSE DIRECTION IS ON FILE    *
001500*   (RULE R-1).  RTE-UPDATED IS STAMPED BY EVERY REFRESH AND     *
001600*   DRIVES THE 300-SECOND FRESHNESS CHECK IN GETRATE.            *
001700*                                                                *
001800*   MAINTENANCE                                                  *
001900*   89/06/02 DWM  ORIGINAL LAYOUT (DIRECT PAIRS ONLY, NO TTL)    *
002000*   93/04/19 SOK  ADDED RTE-UPDATED FOR TTL FRESHNESS (VTH-151)  *
002100*   98/11/20 PRY  Y2K - RTE-UPDATED WIDENED TO CCYY-MM-DD HH:MM  *
002200*                 :SS (WAS YYMMDDHHMMSS)                        *
002300******************************************************************
002400     05  RTE-FROM                 PIC X(5).
002500     05  RTE-TO                   PIC X(5).
002600     05  RTE-RATE                 PIC 9(7)V9(6).
002700     05  RTE-UPDATED.
002800         10  RTE-UPD-CCYY             PIC 9(4).
002900         10  FILLER                   PIC X VALUE '-'.
003000         10  RTE-UPD-MM               PIC 9(2).
003100         10  FILLER                   PIC X VALUE '-'.
003200         10  RTE-UPD-DD               PIC 9(2).
003300         10  FILLER                   PIC X VALUE SPACE.
003400         10  RTE-UPD-HH               PIC 9(2).
003500         10  FILLER                   PIC X VALUE ':'.
003600         10  RTE-UPD-MN               PIC 9(2).
003700         10  FILLER                   PIC X VALUE ':'.
003800         10  RTE-UPD-SS               PIC 9(2).
003900     05  FILLER                   PIC X(18).
