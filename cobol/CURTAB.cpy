000100******************************************************************
000200*                                                                *
000300*    (c) 1987,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) copybook/CURTAB.cpy  $Revision: 1.4 $"        *
000700*                                                                *
000800******************************************************************
000900*                                                                *
001000*   CURTAB  -  CURRENCY REGISTRY TABLE                           *
001100*                                                                *
001200*   FIXED, COMPILED-IN TABLE OF EVERY CURRENCY THE HUB WILL      *
001300*   TRADE.  NOT A FILE - LOADED INTO WORKING STORAGE ONCE AT     *
001400*   THE TOP OF EACH JOB STEP BY 0150-LOAD-CURRENCY-REGISTRY      *
001500*   (SEE TRNPROC).  FIAT ROWS CARRY THE ISSUING COUNTRY, CRYPTO  *
001600*   ROWS CARRY THE HASH ALGORITHM AND MARKET CAP IN WHOLE USD.   *
001700*                                                                *
001800*   MAINTENANCE                                                  *
001900*   87/03/11 DWM  ORIGINAL TABLE - USD/EUR/RUB/IRR               *
002000*   91/09/04 SOK  ADDED CRYPTO ROWS (BTC, ETH) PER REQ VTH-118   *
002100*   98/11/20 PRY  ADDED SOL, WIDENED CUR-MARKET-CAP TO 9(13)     *
002200*                 (Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER)   *
002300******************************************************************
002400     05  CUR-TABLE-COUNT         PIC 9(2) VALUE 7.
002500     05  CUR-ENTRY OCCURS 7 TIMES
002600             INDEXED BY CUR-IDX.
002700         10  CUR-CODE            PIC X(5).
002800         10  CUR-NAME            PIC X(20).
002900         10  CUR-TYPE            PIC X(1).
003000             88  CUR-IS-FIAT         VALUE 'F'.
003100             88  CUR-IS-CRYPTO       VALUE 'C'.
003200         10  CUR-COUNTRY         PIC X(20).
003300         10  CUR-ALGORITHM       PIC X(15).
003400         10  CUR-MARKET-CAP      PIC 9(13).
