000100******************************************************************
000200*                                                                *
000300*    (c) 1989,2003  VALUTATRADE HUB DATA PROCESSING              *
000400*    ALL RIGHTS RESERVED - UNPUBLISHED PROPRIETARY SOURCE        *
000500*                                                                *
000600*    #ident  "@(#) batch/RATEUPD.cbl  $Revision: 1.6 $"         *
000700*                                                                *
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  RATEUPD.
001100 AUTHOR.  S O KAPLAN.
001200 INSTALLATION.  VALUTATRADE HUB DATA PROCESSING - DATA CENTER.
001300 DATE-WRITTEN.  04/19/93.
001400 DATE-COMPILED.
001500 SECURITY.  UNPUBLISHED PROPRIETARY SOURCE - INTERNAL USE ONLY.
001600******************************************************************
001700*                                                                *
001800*   RATEUPD  -  CURRENCY HUB RATES UPDATER (MAIN BATCH)          *
001900*                                                                *
002000*   READS THE FETCHED-RATE FEED (STANDS IN FOR THE OLD ON-LINE   *
002100*   QUOTE FEED TO THE TRADE DESK), APPENDS EVERY FEED RECORD TO  *
002200*   THE RATE HISTORY, REBUILDS THE CURRENT-RATE SNAPSHOT PAIR    *
002300*   BY PAIR AND REWRITES THE RATES FILE ONLY WHEN THE WHOLE      *
002400*   BATCH HAS PROCESSED CLEANLY.  RUNS AHEAD OF TRNPROC SO THE   *
002500*   TRADE DESK'S GETRATE COMMAND HAS A FRESH SNAPSHOT TO READ.   *
002600*                                                                *
002700*   MAINTENANCE                                                  *
002800*   04/19/93  SOK  ORIGINAL - COMPANION TO THE GETRATE TTL       *
002900*                   FRESHNESS CHECK ADDED TO TRNPROC PER VTH-151.*
003000*                   CARRIES ANY DIRECTED PAIR THE FEED SENDS,    *
003100*                   FIAT OR CRYPTO, NO SPECIAL CASE PER ROW      *
003200*   11/20/98  PRY  Y2K REMEDIATION - RTE-UPDATED AND HIS-        *
003300*                   TIMESTAMP WIDENED TO CCYY-MM-DD HH:MM:SS,    *
003400*                   JOB CLOCK NOW USES CENTURY WINDOW OVER THE   *
003500*                   2-DIGIT ACCEPT FROM DATE (SAME AS TRNPROC)   *
003600*   02/11/99  PRY  ADDED BATCH-DIRTY SWITCH SO A FAILED HISTORY  *
003700*                   WRITE SKIPS THE RATES FILE REWRITE INSTEAD   *
003800*                   OF LEAVING A HALF-UPDATED SNAPSHOT (VTH-162) *
003900*   05/30/03  LXF  VTH-244 - COMMENT CLEANUP, NO LOGIC CHANGE    *
004000*   02/18/04  LXF  VTH-261 - CENTURY PIVOT (WAS A BARE 50) IS    *
004100*                   NOW WS-CENTURY-PIVOT-YY, ONE PLACE TO CHANGE *
004200*                   IT WHEN THE WINDOW NEEDS TO MOVE             *
004300*   04/02/11  VTH  VTH-269 - FD RPTFILE RECORD CLAUSE WAS STILL  *
004400*                   133 FROM BEFORE VTH-268 WIDENED RPD-OUTCOME  *
004500*                   TO 180 IN TRNPROC'S COPY OF RPTLINE - FD NOW *
004600*                   MATCHES RPTLINE.CPY (230) HERE TOO, SINCE    *
004700*                   THIS PROGRAM SHARES THE SAME RPTFILE         *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  USL-486.
005200 OBJECT-COMPUTER.  USL-486.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS VTH-SUPPRESS-DETAIL
005600            OFF STATUS IS VTH-SHOW-DETAIL
005700     CLASS VTH-ALPHABETIC IS "A" THRU "Z".
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT FEEDFILE ASSIGN TO FEEDFILE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-FEEDFILE-STAT-1
006400                       WS-FEEDFILE-STAT-2.
006500     SELECT RATEHIST ASSIGN TO RATEHIST
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-RATEHIST-STAT-1
006800                       WS-RATEHIST-STAT-2.
006900     SELECT RATEFILE ASSIGN TO RATEFILE
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-RATEFILE-STAT-1
007200                       WS-RATEFILE-STAT-2.
007300     SELECT RPTFILE ASSIGN TO RPTFILE
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-RPTFILE-STAT-1
007600                       WS-RPTFILE-STAT-2.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  FEEDFILE; RECORD 80.
008200 01  FEED-FILE-RECORD.
008300     COPY HSTREC.
008400*
008500 FD  RATEHIST; RECORD 80.
008600 01  HIST-FILE-RECORD.
008700     COPY HSTREC.
008800*
008900 FD  RATEFILE; RECORD 60.
009000 01  RATE-FILE-RECORD.
009100     COPY RATREC.
009200*
009300* RECORD 230 - SEE RPTLINE.CPY; MATCHES TRNPROC'S FD SO BOTH     *
009400* PROGRAMS AGREE ON THE RPTFILE RECORD LENGTH (VTH-269).         *
009500 FD  RPTFILE; RECORD 230.
009600 COPY RPTLINE.
009700*
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000* Y2K WINDOWING PIVOT (VTH-261) - 2-DIGIT SYSTEM YEARS BELOW     *
010100* THIS FALL IN 20XX, AT OR ABOVE FALL IN 19XX.  CHANGE HERE ONLY.*
010200******************************************************************
010300 77  WS-CENTURY-PIVOT-YY           PIC 9(2) VALUE 50.
010400******************************************************************
010500* END-OF-FILE, FOUND AND BATCH-CLEAN SWITCHES                    *
010600******************************************************************
010700 01  WS-SWITCHES.
010800     05  WS-FEEDFILE-EOF-SW       PIC X VALUE 'N'.
010900         88  FEEDFILE-EOF             VALUE 'Y'.
011000     05  WS-RATEFILE-EOF-SW       PIC X VALUE 'N'.
011100         88  RATEFILE-EOF              VALUE 'Y'.
011200     05  WS-FOUND-SW              PIC X VALUE 'N'.
011300         88  WS-ROW-FOUND              VALUE 'Y'.
011400         88  WS-ROW-NOT-FOUND          VALUE 'N'.
011500     05  WS-BATCH-STATUS-SW       PIC X VALUE 'Y'.
011600         88  WS-BATCH-CLEAN            VALUE 'Y'.
011700         88  WS-BATCH-DIRTY            VALUE 'N'.
011800     05  FILLER                   PIC X(10).
011900******************************************************************
012000* FILE STATUS AREAS - ONE STATUS-1/STATUS-2 PAIR PER FILE        *
012100******************************************************************
012200 01  WS-FEEDFILE-STATUS.
012300     05  WS-FEEDFILE-STAT-1       PIC X.
012400     05  WS-FEEDFILE-STAT-2       PIC X.
012500     05  FILLER                   PIC X(4).
012600 01  WS-RATEHIST-STATUS.
012700     05  WS-RATEHIST-STAT-1       PIC X.
012800     05  WS-RATEHIST-STAT-2       PIC X.
012900     05  FILLER                   PIC X(4).
013000 01  WS-RATEFILE-STATUS.
013100     05  WS-RATEFILE-STAT-1       PIC X.
013200     05  WS-RATEFILE-STAT-2       PIC X.
013300     05  FILLER                   PIC X(4).
013400 01  WS-RPTFILE-STATUS.
013500     05  WS-RPTFILE-STAT-1        PIC X.
013600     05  WS-RPTFILE-STAT-2        PIC X.
013700     05  FILLER                   PIC X(4).
013800******************************************************************
013900* RATE TABLE - LOADED FROM RATEFILE, UPSERTED PAIR BY PAIR AS    *
014000* THE FEED IS READ (F-2), REWRITTEN WHOLESALE AT 4000 (F-3).     *
014100* WS-RTE-TOUCHED-SW AND WS-RTE-LAST-FEED-TS ARE WORK-AREA ONLY - *
014200* NOT PART OF RATREC, NEVER WRITTEN TO THE FILE.                 *
014300******************************************************************
014400 01  WS-RATE-TABLE.
014500     05  WS-RTE-COUNT             PIC 9(3) COMP-5 VALUE ZERO.
014600     05  WS-RTE-ENTRY OCCURS 100 TIMES
014700             INDEXED BY WS-RTE-IDX.
014800         COPY RATREC REPLACING ==05== BY ==10==,
014900                               ==10== BY ==15==.
015000         10  WS-RTE-TOUCHED-SW        PIC X VALUE 'N'.
015100         10  WS-RTE-LAST-FEED-TS      PIC X(19) VALUE SPACES.
015200     05  FILLER                   PIC X(5).
015300******************************************************************
015400* JOB CLOCK - ONE TIMESTAMP SERVES AS THE JOB-LEVEL LAST-REFRESH *
015500* STAMP FOR EVERY PAIR THIS RUN TOUCHES (SAME IDIOM AS TRNPROC)  *
015600******************************************************************
015700 01  WS-JOB-CLOCK.
015800     05  WS-SYS-DATE-YYMMDD       PIC 9(6).
015900     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-YYMMDD.
016000         10  WS-SYS-YY                PIC 9(2).
016100         10  WS-SYS-MM                PIC 9(2).
016200         10  WS-SYS-DD                PIC 9(2).
016300     05  WS-SYS-TIME-HHMMSSCC     PIC 9(8).
016400     05  WS-SYS-TIME-R REDEFINES WS-SYS-TIME-HHMMSSCC.
016500         10  WS-SYS-HH                PIC 9(2).
016600         10  WS-SYS-MN                PIC 9(2).
016700         10  WS-SYS-SS                PIC 9(2).
016800         10  WS-SYS-CC                PIC 9(2).
016900     05  WS-JOB-CCYY              PIC 9(4).
017000     05  WS-JOB-TIMESTAMP.
017100         10  WS-JOB-TS-CCYY           PIC 9(4).
017200         10  FILLER                   PIC X VALUE '-'.
017300         10  WS-JOB-TS-MM             PIC 9(2).
017400         10  FILLER                   PIC X VALUE '-'.
017500         10  WS-JOB-TS-DD             PIC 9(2).
017600         10  FILLER                   PIC X VALUE SPACE.
017700         10  WS-JOB-TS-HH             PIC 9(2).
017800         10  FILLER                   PIC X VALUE ':'.
017900         10  WS-JOB-TS-MN             PIC 9(2).
018000         10  FILLER                   PIC X VALUE ':'.
018100         10  WS-JOB-TS-SS             PIC 9(2).
018200     05  FILLER                   PIC X(8).
018300******************************************************************
018400* PAIR KEY WORK AREA - WS-PAIR-KEY-R GIVES A SINGLE 10-BYTE      *
018500* COMPARE/MOVE VIEW OF THE SAME FROM+TO BYTES (SAME TECHNIQUE    *
018600* AS TRNPROC'S WS-RATE-KEY-AREA)                                 *
018700******************************************************************
018800 01  WS-PAIR-KEY-AREA.
018900     05  WS-PAIR-KEY.
019000         10  WS-PAIR-KEY-FROM         PIC X(5).
019100         10  WS-PAIR-KEY-TO           PIC X(5).
019200     05  WS-PAIR-KEY-R REDEFINES WS-PAIR-KEY.
019300         10  WS-PAIR-KEY-R-BYTES      PIC X(10).
019400     05  FILLER                   PIC X(8).
019500******************************************************************
019600* CONTROL TOTALS FOR THE UPDATER SUMMARY                         *
019700******************************************************************
019800 01  WS-CONTROL-TOTALS.
019900     05  WS-FEED-READ-COUNT       PIC 9(7) COMP-5 VALUE ZERO.
020000     05  WS-HIST-APPENDED-COUNT   PIC 9(7) COMP-5 VALUE ZERO.
020100     05  WS-PAIRS-UPDATED-COUNT   PIC 9(5) COMP-5 VALUE ZERO.
020200     05  FILLER                   PIC X(10).
020300******************************************************************
020400* MISCELLANEOUS WORK FIELDS                                      *
020500******************************************************************
020600 01  WS-MISC-WORK-AREA.
020700     05  WS-DETAIL-TEXT           PIC X(85) VALUE SPACES.
020800     05  FILLER                   PIC X(10).
020900*
021000 PROCEDURE DIVISION.
021100******************************************************************
021200* 0100  MAIN LINE                                                *
021300******************************************************************
021400 0100-MAIN-LINE.
021500     PERFORM 0160-GET-JOB-TIMESTAMP.
021600     PERFORM 0200-OPEN-FILES.
021700     PERFORM 0300-LOAD-RATE-TABLE.
021800     PERFORM 0400-WRITE-REPORT-HEADER.
021900     PERFORM 2000-PROCESS-FEED-RECORDS THRU
022000             2000-PROCESS-FEED-RECORDS-EXIT
022100         UNTIL FEEDFILE-EOF.
022200     IF WS-BATCH-CLEAN
022300         PERFORM 4000-REWRITE-RATEFILE THRU
022400                 4000-REWRITE-RATEFILE-EXIT
022500     ELSE
022600         PERFORM 4900-WRITE-SKIP-NOTICE THRU
022700                 4900-WRITE-SKIP-NOTICE-EXIT
022800     END-IF.
022900     PERFORM 5000-PRINT-SUMMARY THRU 5000-PRINT-SUMMARY-EXIT.
023000     PERFORM 9000-END-OF-JOB.
023100     STOP RUN.
023200******************************************************************
023300* 0160  STAMP THE JOB CLOCK - SAME CENTURY-WINDOW IDIOM AS       *
023400* TRNPROC, SO THE TWO PROGRAMS' TIMESTAMPS ARE NEVER OUT OF STEP *
023500******************************************************************
023600 0160-GET-JOB-TIMESTAMP.
023700     ACCEPT WS-SYS-DATE-YYMMDD FROM DATE.
023800     ACCEPT WS-SYS-TIME-HHMMSSCC FROM TIME.
023900     IF WS-SYS-YY < WS-CENTURY-PIVOT-YY
024000         COMPUTE WS-JOB-CCYY = 2000 + WS-SYS-YY
024100     ELSE
024200         COMPUTE WS-JOB-CCYY = 1900 + WS-SYS-YY
024300     END-IF.
024400     MOVE WS-JOB-CCYY TO WS-JOB-TS-CCYY.
024500     MOVE WS-SYS-MM TO WS-JOB-TS-MM.
024600     MOVE WS-SYS-DD TO WS-JOB-TS-DD.
024700     MOVE WS-SYS-HH TO WS-JOB-TS-HH.
024800     MOVE WS-SYS-MN TO WS-JOB-TS-MN.
024900     MOVE WS-SYS-SS TO WS-JOB-TS-SS.
025000******************************************************************
025100* 0200  OPEN EVERY FILE THIS RUN TOUCHES                         *
025200******************************************************************
025300 0200-OPEN-FILES.
025400     OPEN INPUT FEEDFILE.
025500     OPEN INPUT RATEFILE.
025600     OPEN EXTEND RATEHIST.
025700     OPEN OUTPUT RPTFILE.
025800******************************************************************
025900* 0300  LOAD THE CURRENT SNAPSHOT INTO THE WORKING TABLE - THIS  *
026000* IS THE BASE THAT THE FEED UPSERTS AGAINST (F-2)                *
026100******************************************************************
026200 0300-LOAD-RATE-TABLE.
026300     MOVE ZERO TO WS-RTE-COUNT.
026400     PERFORM 0310-READ-ONE-RATE THRU 0310-READ-ONE-RATE-EXIT
026500         UNTIL RATEFILE-EOF.
026600     CLOSE RATEFILE.
026700*
026800 0310-READ-ONE-RATE.
026900     READ RATEFILE
027000         AT END
027100             SET RATEFILE-EOF TO TRUE
027200             GO TO 0310-READ-ONE-RATE-EXIT.
027300     ADD 1 TO WS-RTE-COUNT.
027400     MOVE CORRESPONDING RATE-FILE-RECORD
027500         TO WS-RTE-ENTRY(WS-RTE-COUNT).
027600     MOVE 'N' TO WS-RTE-TOUCHED-SW(WS-RTE-COUNT).
027700     MOVE SPACES TO WS-RTE-LAST-FEED-TS(WS-RTE-COUNT).
027800 0310-READ-ONE-RATE-EXIT.
027900     EXIT.
028000******************************************************************
028100* 0400  REPORT HEADER                                            *
028200******************************************************************
028300 0400-WRITE-REPORT-HEADER.
028400     MOVE SPACES TO RPT-LINE.
028500     MOVE 'VALUTATRADE HUB - RATES UPDATER' TO RPH-JOBNAME.
028600     STRING WS-JOB-TS-CCYY DELIMITED BY SIZE '-' DELIMITED BY SIZE
028700             WS-JOB-TS-MM DELIMITED BY SIZE '-' DELIMITED BY SIZE
028800             WS-JOB-TS-DD DELIMITED BY SIZE
028900         INTO RPH-RUNDATE.
029000     WRITE RPT-LINE FROM RPT-HEADER-LINE.
029100******************************************************************
029200* 2000  READ ONE FEED RECORD, APPEND IT TO HISTORY (F-1) AND     *
029300* UPSERT THE SNAPSHOT TABLE WITH IT (F-2)                        *
029400******************************************************************
029500 2000-PROCESS-FEED-RECORDS.
029600     READ FEEDFILE
029700         AT END
029800             SET FEEDFILE-EOF TO TRUE
029900             GO TO 2000-PROCESS-FEED-RECORDS-EXIT.
030000     ADD 1 TO WS-FEED-READ-COUNT.
030100     PERFORM 2100-APPEND-HISTORY THRU 2100-APPEND-HISTORY-EXIT.
030200     IF WS-BATCH-CLEAN
030300         PERFORM 2200-UPSERT-RATE-PAIR THRU
030400                 2200-UPSERT-RATE-PAIR-EXIT
030500     END-IF.
030600 2000-PROCESS-FEED-RECORDS-EXIT.
030700     EXIT.
030800*
030900******************************************************************
031000* 2100  F-1 - EVERY FEED RECORD GOES TO HISTORY, NO DEDUP        *
031100******************************************************************
031200 2100-APPEND-HISTORY.
031300     MOVE FEED-FILE-RECORD TO HIST-FILE-RECORD.
031400     WRITE HIST-FILE-RECORD.
031500     IF WS-RATEHIST-STAT-1 NOT = '0'
031600         SET WS-BATCH-DIRTY TO TRUE
031700         MOVE 'RATEHIST WRITE FAILED - BATCH ABANDONED' TO
031800             WS-DETAIL-TEXT
031900         PERFORM 8000-WRITEIT-ERROR THRU 8000-WRITEIT-ERROR-EXIT
032000     ELSE
032100         ADD 1 TO WS-HIST-APPENDED-COUNT
032200     END-IF.
032300 2100-APPEND-HISTORY-EXIT.
032400     EXIT.
032500*
032600******************************************************************
032700* 2200  F-2 - FIND THE DIRECTED PAIR IN THE TABLE (OR ADD IT)    *
032800* THEN KEEP WHICHEVER FEED RECORD THIS RUN IS LATEST FOR IT      *
032900******************************************************************
033000 2200-UPSERT-RATE-PAIR.
033100     MOVE HIS-FROM TO WS-PAIR-KEY-FROM.
033200     MOVE HIS-TO TO WS-PAIR-KEY-TO.
033300     SET WS-ROW-NOT-FOUND TO TRUE.
033400     PERFORM 2210-SCAN-ONE-RATE-ROW THRU
033500             2210-SCAN-ONE-RATE-ROW-EXIT
033600         VARYING WS-RTE-IDX FROM 1 BY 1
033700         UNTIL WS-RTE-IDX > WS-RTE-COUNT OR WS-ROW-FOUND.
033800     IF WS-ROW-NOT-FOUND
033900         PERFORM 2250-ADD-NEW-RATE-ROW THRU
034000                 2250-ADD-NEW-RATE-ROW-EXIT
034100     END-IF.
034200     PERFORM 2260-APPLY-IF-LATEST THRU 2260-APPLY-IF-LATEST-EXIT.
034300 2200-UPSERT-RATE-PAIR-EXIT.
034400     EXIT.
034500*
034600 2210-SCAN-ONE-RATE-ROW.
034700     IF RTE-FROM OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-PAIR-KEY-FROM
034800         AND RTE-TO OF WS-RTE-ENTRY(WS-RTE-IDX) = WS-PAIR-KEY-TO
034900         SET WS-ROW-FOUND TO TRUE
035000     END-IF.
035100 2210-SCAN-ONE-RATE-ROW-EXIT.
035200     EXIT.
035300*
035400 2250-ADD-NEW-RATE-ROW.
035500     ADD 1 TO WS-RTE-COUNT.
035600     SET WS-RTE-IDX TO WS-RTE-COUNT.
035700     MOVE WS-PAIR-KEY-R-BYTES TO WS-RTE-ENTRY(WS-RTE-IDX)(1:10).
035800     MOVE ZERO TO RTE-RATE OF WS-RTE-ENTRY(WS-RTE-IDX).
035900     MOVE 'N' TO WS-RTE-TOUCHED-SW(WS-RTE-IDX).
036000     MOVE SPACES TO WS-RTE-LAST-FEED-TS(WS-RTE-IDX).
036100 2250-ADD-NEW-RATE-ROW-EXIT.
036200     EXIT.
036300*
036400******************************************************************
036500* 2260  FIRST FEED RECORD THIS RUN FOR THE PAIR ALWAYS WINS      *
036600* (WS-RTE-TOUCHED-SW STILL 'N'); AFTER THAT THE LATER FEED       *
036700* TIMESTAMP WINS - BOTH COMPARE AS PLAIN BYTE STRINGS SINCE THE  *
036800* CCYY-MM-DD HH:MM:SS LAYOUT SORTS CORRECTLY LEFT TO RIGHT       *
036900******************************************************************
037000 2260-APPLY-IF-LATEST.
037100     IF WS-RTE-TOUCHED-SW(WS-RTE-IDX) = 'N'
037200         MOVE HIS-RATE TO RTE-RATE OF WS-RTE-ENTRY(WS-RTE-IDX)
037300         MOVE HIS-TIMESTAMP TO WS-RTE-LAST-FEED-TS(WS-RTE-IDX)
037400         MOVE WS-JOB-TIMESTAMP TO
037500             RTE-UPDATED OF WS-RTE-ENTRY(WS-RTE-IDX)
037600         MOVE 'Y' TO WS-RTE-TOUCHED-SW(WS-RTE-IDX)
037700         ADD 1 TO WS-PAIRS-UPDATED-COUNT
037800     ELSE
037900         IF HIS-TIMESTAMP > WS-RTE-LAST-FEED-TS(WS-RTE-IDX)
038000             MOVE HIS-RATE TO
038100                 RTE-RATE OF WS-RTE-ENTRY(WS-RTE-IDX)
038200             MOVE HIS-TIMESTAMP TO
038300                 WS-RTE-LAST-FEED-TS(WS-RTE-IDX)
038400         END-IF
038500     END-IF.
038600 2260-APPLY-IF-LATEST-EXIT.
038700     EXIT.
038800******************************************************************
038900* 4000  F-3 - REWRITE THE WHOLE SNAPSHOT, ALL OR NOTHING - ONLY  *
039000* REACHED WHEN THE BATCH CAME THROUGH 2000 CLEAN                *
039100******************************************************************
039200 4000-REWRITE-RATEFILE.
039300     OPEN OUTPUT RATEFILE.
039400     PERFORM 4010-WRITE-ONE-RATE THRU 4010-WRITE-ONE-RATE-EXIT
039500         VARYING WS-RTE-IDX FROM 1 BY 1
039600         UNTIL WS-RTE-IDX > WS-RTE-COUNT.
039700     CLOSE RATEFILE.
039800*
039900 4010-WRITE-ONE-RATE.
040000     MOVE CORRESPONDING WS-RTE-ENTRY(WS-RTE-IDX) TO
040100         RATE-FILE-RECORD.
040200     WRITE RATE-FILE-RECORD.
040300 4010-WRITE-ONE-RATE-EXIT.
040400     EXIT.
040500*
040600******************************************************************
040700* 4900  BATCH CAME THROUGH DIRTY - LEAVE THE OLD RATES FILE      *
040800* ALONE AND SAY SO ON THE REPORT (VTH-162)                       *
040900******************************************************************
041000 4900-WRITE-SKIP-NOTICE.
041100     MOVE SPACES TO RPT-LINE.
041200     MOVE 'RATES FILE NOT REPLACED' TO RPT-TR-LABEL.
041300     MOVE ZERO TO RPT-TR-COUNT.
041400     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
041500 4900-WRITE-SKIP-NOTICE-EXIT.
041600     EXIT.
041700******************************************************************
041800* 5000  UPDATER SUMMARY - RECORDS READ, HISTORY APPENDED, PAIRS  *
041900* IN THE SNAPSHOT AND THE JOB'S LAST-REFRESH TIMESTAMP           *
042000******************************************************************
042100 5000-PRINT-SUMMARY.
042200     MOVE SPACES TO RPT-LINE.
042300     MOVE 'FEED RECORDS READ' TO RPT-TR-LABEL.
042400     MOVE WS-FEED-READ-COUNT TO RPT-TR-COUNT.
042500     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
042600     MOVE SPACES TO RPT-LINE.
042700     MOVE 'HISTORY RECORDS APPENDED' TO RPT-TR-LABEL.
042800     MOVE WS-HIST-APPENDED-COUNT TO RPT-TR-COUNT.
042900     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
043000     MOVE SPACES TO RPT-LINE.
043100     MOVE 'PAIRS UPDATED THIS RUN' TO RPT-TR-LABEL.
043200     MOVE WS-PAIRS-UPDATED-COUNT TO RPT-TR-COUNT.
043300     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
043400     MOVE SPACES TO RPT-LINE.
043500     MOVE 'PAIRS IN SNAPSHOT' TO RPT-TR-LABEL.
043600     MOVE WS-RTE-COUNT TO RPT-TR-COUNT.
043700     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
043800     MOVE SPACES TO RPT-LINE.
043900     MOVE SPACES TO RPT-TR-LABEL.
044000     STRING 'REFRESH: ' DELIMITED BY SIZE
044100             WS-JOB-TS-CCYY DELIMITED BY SIZE
044200             '-' DELIMITED BY SIZE
044300             WS-JOB-TS-MM DELIMITED BY SIZE
044400             '-' DELIMITED BY SIZE
044500             WS-JOB-TS-DD DELIMITED BY SIZE
044600             ' ' DELIMITED BY SIZE
044700             WS-JOB-TS-HH DELIMITED BY SIZE
044800             ':' DELIMITED BY SIZE
044900             WS-JOB-TS-MN DELIMITED BY SIZE
045000             ':' DELIMITED BY SIZE
045100             WS-JOB-TS-SS DELIMITED BY SIZE
045200         INTO RPT-TR-LABEL.
045300     MOVE ZERO TO RPT-TR-COUNT.
045400     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
045500 5000-PRINT-SUMMARY-EXIT.
045600     EXIT.
045700******************************************************************
045800* 8000  WRITE ONE ERROR LINE TO THE REPORT (SAME NAME AS THE     *
045900* OLD QUOTE-UPDATE CLIENT'S WRITEIT-ERROR ROUTINE)               *
046000******************************************************************
046100 8000-WRITEIT-ERROR.
046200     MOVE SPACES TO RPT-LINE.
046300     MOVE WS-DETAIL-TEXT TO RPT-TR-LABEL.
046400     MOVE ZERO TO RPT-TR-COUNT.
046500     WRITE RPT-LINE FROM RPT-TRAILER-LINE.
046600 8000-WRITEIT-ERROR-EXIT.
046700     EXIT.
046800******************************************************************
046900* 9000  CLOSE UP AND LEAVE                                       *
047000******************************************************************
047100 9000-END-OF-JOB.
047200     CLOSE FEEDFILE.
047300     CLOSE RATEHIST.
047400     CLOSE RPTFILE.
